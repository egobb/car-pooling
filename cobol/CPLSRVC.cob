000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CPLSRVC.
000500 AUTHOR.         P RAMASAMY.
000600 INSTALLATION.   CARPOOL SYSTEMS UNIT.
000700 DATE-WRITTEN.   05 JUN 1984.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORISED PERSONNEL ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT APPLIES THE CAR
001200*               POOLING ALLOCATION RULES ON TOP OF THE CPLVCAR
001300*               FLEET TABLE AND THE CPLVJNY JOURNEY TABLE. IT IS
001400*               CALLED ONCE PER TRANSACTION BY THE BATCH DRIVER.
001500*
001600*    FUNCTIONS (WK-C-SRVC-FUNCTION) :
001700*    RESET   - VALIDATE AND LOAD A NEW FLEET, CLEAR ALL JOURNEYS
001800*    NEWJNY  - VALIDATE AND BEST-FIT A NEW JOURNEY REQUEST
001900*    DROPOFF - RELEASE A JOURNEY'S SEATS AND TRY A REASSIGNMENT
002000*    LOCATE  - REPORT THE CAR (IF ANY) HOLDING A JOURNEY
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* 05/06/84  P RAMASAMY  ORIGINAL ROUTINE, VALIDATION RULES ONLY,
002600*                       CALLED FROM THE OLD ON-LINE BOOKING MENU.
002700* 12/03/86  R TAN SL    ADDED BEST-FIT ASSIGNMENT LOGIC, REQ
002800*                       CPL-009, REPLACES MANUAL CAR SELECTION.
002900* 30/10/89  WEE SL TL   ADDED DROP-OFF AND AUTOMATIC BACKLOG
003000*                       REASSIGNMENT, REQ CPL-021.
003100* 19/07/94  TAN BH      ADDED LOCATE FUNCTION FOR ENQUIRY MENU,
003200*                       REQ CPL-039.
003300* 05/02/97  R TAN SL    VALIDATION NOW STOPS AT THE FIRST
003400*                       VIOLATION FOUND ON FLEET RESET, PROB
003500*                       CPL-050 - PARTIAL FLEET WAS BEING KEPT.
003600* 21/09/98  P RAMASAMY  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
003700*                       FIELDS IN THIS PROGRAM, NO CHANGE
003800*                       REQUIRED. SIGNED OFF Y2K-CPL-005.
003900* 14/04/03  WEE SL TL   MENU RETIRED, ROUTINE NOW CALLED ONLY
004000*                       FROM THE OVERNIGHT BOOKING BATCH SUITE,
004100*                       REQ CPL-071.
004200* CPL0001 - KLT     - 09/08/2026 - CARPOOL BATCH RE-PLATFORM
004300*                      REQ CPL-100 - RE-EXPRESSED TO DRIVE THE
004400*                      CPLVCAR/CPLVJNY IN-MEMORY REPOSITORIES
004500*                      INSTEAD OF THE RETIRED TFSCARFL/TFSJNYFL
004600*                      PHYSICAL FILES.
004650* CPL0002 - KLT     - 09/08/2026 - MOVED THE DROPPED CAR ID OUT
004660*                      TO A STANDALONE WORKING-STORAGE ITEM SO
004670*                      C310 REASSIGN NO LONGER SHARES IT WITH THE
004680*                      SCAN COUNTERS, REQ CPL-101.
004700*----------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005600*
005700***************
005800 DATA DIVISION.
005900***************
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                  PIC X(24)  VALUE
006400     "** PROGRAM CPLSRVC  **".
006500*
006520* ---------- STANDALONE COUNTER (NOT PART OF ANY GROUP) ---------*
006540 77  WK-N-ASSIGNED-CAR       PIC 9(09).
006560*                            CAR HOLDING THE JOURNEY BEING DROPPED,
006580*                            CARRIED FROM C300 INTO C310 REASSIGN
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01  WK-C-COMMON.
006800     COPY CPLCOM.
006900 01  WK-C-COMMON-ALT REDEFINES WK-C-COMMON.
007000     05  WK-A-COMMON-DUMP        PIC X(32).
007100*
007200 01  WK-C-VCAR-AREA.
007300     COPY VCAR.
007400 01  WK-C-VJNY-AREA.
007500     COPY VJNY.
007600*
007700 01  WK-N-WORK-AREA.
007800     05  WK-N-SCAN-IDX           PIC 9(04) COMP.
007900     05  WK-N-CHK-IDX            PIC 9(04) COMP.
008000     05  WK-N-FREED-SEATS        PIC 9(01).
008150     05  FILLER                  PIC X(01) VALUE SPACES.
008200 01  WK-N-WORK-AREA-ALT REDEFINES WK-N-WORK-AREA.
008300     05  FILLER                  PIC X(04).
008400     05  WK-A-FREED-SEATS        PIC X(01).
008500     05  FILLER                  PIC X(01).
008600*
008700 01  WK-C-VALID-SWITCHES.
008800     05  WK-C-VALID-SW           PIC X(01).
008900         88  WK-C-VALID                   VALUE "Y".
009000         88  WK-C-INVALID                 VALUE "N".
009050     05  FILLER                  PIC X(01) VALUE SPACES.
009100 01  WK-C-VALID-SWITCHES-ALT REDEFINES WK-C-VALID-SWITCHES.
009200     05  WK-A-VALID-DUMP         PIC X(01).
009300*
009400 EJECT
009500 LINKAGE SECTION.
009600*****************
009700     COPY SRVC.
009800 EJECT
009900********************************************
010000 PROCEDURE DIVISION USING WK-C-SRVC-RECORD.
010100********************************************
010200 MAIN-MODULE.
010300     MOVE    SPACES              TO   WK-C-SRVC-OUT-ERROR-CD.
010400     MOVE    ZERO                TO   WK-C-SRVC-OUT-ASSIGNED-CAR.
010500     MOVE    "N"                 TO   WK-C-SRVC-OUT-PENDING-SW.
010600     MOVE    ZERO                TO   WK-C-SRVC-OUT-DROPPED-CAR.
010700     MOVE    "N"                 TO   WK-C-SRVC-OUT-DROPPED-SW.
010800     MOVE    ZERO                TO   WK-C-SRVC-OUT-LOCATE-CAR.
010900     MOVE    "N"                 TO   WK-C-SRVC-OUT-LOCATE-SW.
011000     EVALUATE TRUE
011100         WHEN WK-C-SRVC-FN-RESET
011200             PERFORM C100-RESET-CARS
011300                THRU C199-RESET-CARS-EX
011400         WHEN WK-C-SRVC-FN-NEWJNY
011500             PERFORM C200-NEW-JOURNEY
011600                THRU C299-NEW-JOURNEY-EX
011700         WHEN WK-C-SRVC-FN-DROPOFF
011800             PERFORM C300-DROP-OFF
011900                THRU C399-DROP-OFF-EX
012000         WHEN WK-C-SRVC-FN-LOCATE
012100             PERFORM C400-LOCATE-JOURNEY
012200                THRU C499-LOCATE-JOURNEY-EX
012300     END-EVALUATE.
012400     GOBACK.
012500*
012600*----------------------------------------------------------------*
012700 C100-RESET-CARS.
012800*----------------------------------------------------------------*
012900     PERFORM C110-VALIDATE-CAR-LIST
013000        THRU C119-VALIDATE-CAR-LIST-EX.
013100     IF      WK-C-VALID
013200             MOVE WK-C-SRVC-IN-CAR-COUNT
013300                                 TO   WK-C-VCAR-IN-COUNT
013400             PERFORM C120-COPY-ONE-CAR-IN
013500                THRU C129-COPY-ONE-CAR-IN-EX
013600                VARYING WK-N-SCAN-IDX FROM 1 BY 1
013700                UNTIL WK-N-SCAN-IDX > WK-C-SRVC-IN-CAR-COUNT
013800             SET  WK-C-VCAR-FN-LOAD    TO TRUE
013900             CALL "CPLVCAR"      USING WK-C-VCAR-AREA
014000             SET  WK-C-VJNY-FN-CLEARALL TO TRUE
014100             CALL "CPLVJNY"      USING WK-C-VJNY-AREA
014200     ELSE
014300             MOVE WK-C-REASON-CD TO   WK-C-SRVC-OUT-ERROR-CD
014400     END-IF.
014500*----------------------------------------------------------------*
014600 C199-RESET-CARS-EX.
014700*----------------------------------------------------------------*
014800     EXIT.
014900*
015000*----------------------------------------------------------------*
015100 C110-VALIDATE-CAR-LIST.
015200*----------------------------------------------------------------*
015300     SET     WK-C-VALID          TO   TRUE.
015400     SET     WK-C-RSN-NONE       TO   TRUE.
015500     PERFORM C111-VALIDATE-ONE-CAR
015600        THRU C112-VALIDATE-ONE-CAR-EX
015700        VARYING WK-N-SCAN-IDX FROM 1 BY 1
015800        UNTIL WK-N-SCAN-IDX > WK-C-SRVC-IN-CAR-COUNT
015900           OR WK-C-INVALID.
016000*----------------------------------------------------------------*
016100 C119-VALIDATE-CAR-LIST-EX.
016200*----------------------------------------------------------------*
016300     EXIT.
016400*
016500*----------------------------------------------------------------*
016600 C111-VALIDATE-ONE-CAR.
016700*----------------------------------------------------------------*
016800     IF      WK-C-SRVC-IN-CAR-SEATS (WK-N-SCAN-IDX) < 4
016900         OR  WK-C-SRVC-IN-CAR-SEATS (WK-N-SCAN-IDX) > 6
017000             SET  WK-C-INVALID        TO TRUE
017100             SET  WK-C-RSN-INV-SEATS  TO TRUE
017200     ELSE
017300             PERFORM C113-CHECK-DUP-CAR-ID
017400                THRU C114-CHECK-DUP-CAR-ID-EX
017500     END-IF.
017600*----------------------------------------------------------------*
017700 C112-VALIDATE-ONE-CAR-EX.
017800*----------------------------------------------------------------*
017900     EXIT.
018000*
018100*----------------------------------------------------------------*
018200 C113-CHECK-DUP-CAR-ID.
018300*----------------------------------------------------------------*
018400     PERFORM C115-COMPARE-ONE-PRIOR
018500        THRU C116-COMPARE-ONE-PRIOR-EX
018600        VARYING WK-N-CHK-IDX FROM 1 BY 1
018700        UNTIL WK-N-CHK-IDX >= WK-N-SCAN-IDX
018800           OR WK-C-INVALID.
018900*----------------------------------------------------------------*
019000 C114-CHECK-DUP-CAR-ID-EX.
019100*----------------------------------------------------------------*
019200     EXIT.
019300*
019400*----------------------------------------------------------------*
019500 C115-COMPARE-ONE-PRIOR.
019600*----------------------------------------------------------------*
019700     IF      WK-C-SRVC-IN-CAR-ID (WK-N-CHK-IDX) =
019800             WK-C-SRVC-IN-CAR-ID (WK-N-SCAN-IDX)
019900             SET  WK-C-INVALID        TO TRUE
020000             SET  WK-C-RSN-DUP-CAR-ID TO TRUE
020100     END-IF.
020200*----------------------------------------------------------------*
020300 C116-COMPARE-ONE-PRIOR-EX.
020400*----------------------------------------------------------------*
020500     EXIT.
020600*
020700*----------------------------------------------------------------*
020800 C120-COPY-ONE-CAR-IN.
020900*----------------------------------------------------------------*
021000     SET     WK-C-VCAR-IN-IDX         TO WK-N-SCAN-IDX.
021100     MOVE    WK-C-SRVC-IN-CAR-ID (WK-N-SCAN-IDX)
021200                  TO   WK-C-VCAR-IN-TAB-ID (WK-C-VCAR-IN-IDX).
021300     MOVE    WK-C-SRVC-IN-CAR-SEATS (WK-N-SCAN-IDX)
021400                TO WK-C-VCAR-IN-TAB-SEATS (WK-C-VCAR-IN-IDX).
021500*----------------------------------------------------------------*
021600 C129-COPY-ONE-CAR-IN-EX.
021700*----------------------------------------------------------------*
021800     EXIT.
021900*
022000*----------------------------------------------------------------*
022100 C200-NEW-JOURNEY.
022200*----------------------------------------------------------------*
022300     SET     WK-C-VALID          TO   TRUE.
022400     SET     WK-C-RSN-NONE       TO   TRUE.
022500     IF      WK-C-SRVC-IN-PASSENGERS < 1
022600         OR  WK-C-SRVC-IN-PASSENGERS > 6
022700             SET  WK-C-INVALID        TO TRUE
022800             SET  WK-C-RSN-INV-GROUP-SIZE  TO TRUE
022900     END-IF.
023000     IF      WK-C-VALID
023100             MOVE WK-C-SRVC-IN-JNY-ID
023200                                 TO   WK-C-VJNY-IN-JNY-ID
023300             SET  WK-C-VJNY-FN-FINDID  TO TRUE
023400             CALL "CPLVJNY"      USING WK-C-VJNY-AREA
023500             IF   WK-C-VJNY-FOUND
023600                  SET WK-C-INVALID          TO TRUE
023700                  SET WK-C-RSN-DUP-JOURNEY-ID TO TRUE
023800             END-IF
023900     END-IF.
024000     IF      WK-C-INVALID
024100             MOVE WK-C-REASON-CD TO   WK-C-SRVC-OUT-ERROR-CD
024200     ELSE
024300             PERFORM C210-TRY-BEST-FIT
024400                THRU C219-TRY-BEST-FIT-EX
024500     END-IF.
024600*----------------------------------------------------------------*
024700 C299-NEW-JOURNEY-EX.
024800*----------------------------------------------------------------*
024900     EXIT.
025000*
025100*----------------------------------------------------------------*
025200 C210-TRY-BEST-FIT.
025300*----------------------------------------------------------------*
025400     MOVE    WK-C-SRVC-IN-PASSENGERS TO   WK-C-VCAR-IN-QTY.
025500     SET     WK-C-VCAR-FN-BESTFIT     TO   TRUE.
025600     CALL    "CPLVCAR"           USING WK-C-VCAR-AREA.
025700     IF      WK-C-VCAR-FOUND
025800             MOVE WK-C-SRVC-IN-PASSENGERS TO WK-C-VCAR-IN-QTY
025900             MOVE WK-C-VCAR-OUT-CAR-ID    TO WK-C-VCAR-IN-CAR-ID
026000             SET  WK-C-VCAR-FN-ASSIGN     TO TRUE
026100             CALL "CPLVCAR"           USING WK-C-VCAR-AREA
026200             MOVE WK-C-SRVC-IN-JNY-ID     TO WK-C-VJNY-IN-JNY-ID
026300             MOVE WK-C-SRVC-IN-PASSENGERS
026400                                 TO WK-C-VJNY-IN-PASSENGERS
026500             MOVE WK-C-VCAR-OUT-CAR-ID    TO WK-C-VJNY-IN-CAR-ID
026600             SET  WK-C-VJNY-FN-SAVE       TO TRUE
026700             CALL "CPLVJNY"           USING WK-C-VJNY-AREA
026800             MOVE WK-C-VCAR-OUT-CAR-ID
026900                                 TO WK-C-SRVC-OUT-ASSIGNED-CAR
027000     ELSE
027100             MOVE WK-C-SRVC-IN-JNY-ID     TO WK-C-VJNY-IN-JNY-ID
027200             MOVE WK-C-SRVC-IN-PASSENGERS
027300                                 TO WK-C-VJNY-IN-PASSENGERS
027400             MOVE ZERO                    TO WK-C-VJNY-IN-CAR-ID
027500             SET  WK-C-VJNY-FN-SAVEPEND   TO TRUE
027600             CALL "CPLVJNY"           USING WK-C-VJNY-AREA
027700             SET  WK-C-SRVC-OUT-PENDING   TO TRUE
027800     END-IF.
027900*----------------------------------------------------------------*
028000 C219-TRY-BEST-FIT-EX.
028100*----------------------------------------------------------------*
028200     EXIT.
028300*
028400*----------------------------------------------------------------*
028500 C300-DROP-OFF.
028600*----------------------------------------------------------------*
028700     MOVE    WK-C-SRVC-IN-JNY-ID TO   WK-C-VJNY-IN-JNY-ID.
028800     SET     WK-C-VJNY-FN-FINDID TO   TRUE.
028900     CALL    "CPLVJNY"           USING WK-C-VJNY-AREA.
029000     IF      NOT WK-C-VJNY-FOUND
029100             SET  WK-C-RSN-JOURNEY-NOT-FOUND TO TRUE
029200             MOVE WK-C-REASON-CD
029300                                 TO WK-C-SRVC-OUT-ERROR-CD
029400     ELSE
029500             MOVE WK-C-VJNY-OUT-PASSENGERS   TO WK-N-FREED-SEATS
029600             MOVE WK-C-VJNY-OUT-CAR-ID       TO WK-N-ASSIGNED-CAR
029700             SET  WK-C-VJNY-FN-DELETE        TO TRUE
029800             CALL "CPLVJNY"           USING WK-C-VJNY-AREA
029900             IF   WK-N-ASSIGNED-CAR NOT = ZERO
030000                  MOVE WK-N-ASSIGNED-CAR  TO WK-C-VCAR-IN-CAR-ID
030100                  MOVE WK-N-FREED-SEATS   TO WK-C-VCAR-IN-QTY
030200                  SET  WK-C-VCAR-FN-RELSEAT  TO TRUE
030300                  CALL "CPLVCAR"      USING WK-C-VCAR-AREA
030400                  SET  WK-C-SRVC-OUT-HAD-CAR TO TRUE
030500                  MOVE WK-N-ASSIGNED-CAR
030600                                 TO WK-C-SRVC-OUT-DROPPED-CAR
030700                  PERFORM C310-REASSIGN-PENDING
030800                     THRU C319-REASSIGN-PENDING-EX
030900             END-IF
031000     END-IF.
031100*----------------------------------------------------------------*
031200 C399-DROP-OFF-EX.
031300*----------------------------------------------------------------*
031400     EXIT.
031500*
031600*----------------------------------------------------------------*
031700 C310-REASSIGN-PENDING.
031800*----------------------------------------------------------------*
031900     MOVE    WK-C-VCAR-OUT-AVAIL TO   WK-C-VJNY-IN-AVAIL.
032000     SET     WK-C-VJNY-FN-OLDPEND     TO   TRUE.
032100     CALL    "CPLVJNY"           USING WK-C-VJNY-AREA.
032200     IF      WK-C-VJNY-FOUND
032300             MOVE WK-C-VJNY-OUT-PASSENGERS TO WK-C-VCAR-IN-QTY
032400             MOVE WK-N-ASSIGNED-CAR        TO WK-C-VCAR-IN-CAR-ID
032500             SET  WK-C-VCAR-FN-ASSIGN      TO TRUE
032600             CALL "CPLVCAR"        USING WK-C-VCAR-AREA
032700             MOVE WK-C-VJNY-OUT-JNY-ID     TO WK-C-VJNY-IN-JNY-ID
032800             MOVE WK-C-VJNY-OUT-PASSENGERS
032900                                 TO WK-C-VJNY-IN-PASSENGERS
033000             MOVE WK-N-ASSIGNED-CAR        TO WK-C-VJNY-IN-CAR-ID
033100             SET  WK-C-VJNY-FN-SAVE        TO TRUE
033200             CALL "CPLVJNY"        USING WK-C-VJNY-AREA
033300     END-IF.
033400*----------------------------------------------------------------*
033500 C319-REASSIGN-PENDING-EX.
033600*----------------------------------------------------------------*
033700     EXIT.
033800*
033900*----------------------------------------------------------------*
034000 C400-LOCATE-JOURNEY.
034100*----------------------------------------------------------------*
034200     MOVE    WK-C-SRVC-IN-JNY-ID TO   WK-C-VJNY-IN-JNY-ID.
034300     SET     WK-C-VJNY-FN-FINDID TO   TRUE.
034400     CALL    "CPLVJNY"           USING WK-C-VJNY-AREA.
034500     IF      NOT WK-C-VJNY-FOUND
034600             SET  WK-C-RSN-JOURNEY-NOT-FOUND TO TRUE
034700             MOVE WK-C-REASON-CD
034800                                 TO WK-C-SRVC-OUT-ERROR-CD
034900     ELSE
035000             IF   WK-C-VJNY-OUT-CAR-ID NOT = ZERO
035100                  SET  WK-C-SRVC-OUT-LOCATED TO TRUE
035200                  MOVE WK-C-VJNY-OUT-CAR-ID
035300                                 TO WK-C-SRVC-OUT-LOCATE-CAR
035400             END-IF
035500     END-IF.
035600*----------------------------------------------------------------*
035700 C499-LOCATE-JOURNEY-EX.
035800*----------------------------------------------------------------*
035900     EXIT.
036000*
036100******************************************************************
036200*************** END OF PROGRAM SOURCE - CPLSRVC *****************
036300******************************************************************
