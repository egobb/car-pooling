000100*
000200*****************************************************************
000300* VJNY    - LINKAGE AREA FOR CALL "CPLVJNY"
000400*           JOURNEY TABLE REPOSITORY SERVICE INTERFACE, PLUS
000500*           THE PENDING SUBSET USED FOR BACKLOG REASSIGNMENT
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CPL0001  09/08/26  KLT  - INITIAL VERSION FOR CARPOOL BATCH
001000*                           RE-PLATFORM, REQ CPL-100
001100*****************************************************************
001200 01  WK-C-VJNY-RECORD.
001300*
001400    05  WK-C-VJNY-FUNCTION          PIC X(08).
001500*                                FINDID / SAVE / SAVEPEND / DELETE
001600*                                CLEARALL / OLDPEND / COUNTS
001700        88  WK-C-VJNY-FN-FINDID              VALUE "FINDID  ".
001800        88  WK-C-VJNY-FN-SAVE                VALUE "SAVE    ".
001900        88  WK-C-VJNY-FN-SAVEPEND            VALUE "SAVEPEND".
002000        88  WK-C-VJNY-FN-DELETE              VALUE "DELETE  ".
002100        88  WK-C-VJNY-FN-CLEARALL            VALUE "CLEARALL".
002200        88  WK-C-VJNY-FN-OLDPEND             VALUE "OLDPEND ".
002300        88  WK-C-VJNY-FN-COUNTS              VALUE "COUNTS  ".
002400*
002500    05  WK-C-VJNY-INPUT.
002600        10  WK-C-VJNY-IN-JNY-ID     PIC 9(09).
002700        10  WK-C-VJNY-IN-PASSENGERS PIC 9(01).
002800        10  WK-C-VJNY-IN-CAR-ID     PIC 9(09).
002900        10  WK-C-VJNY-IN-AVAIL      PIC 9(01).
003000*                                FREED SEATS - OLDPEND SEARCH KEY
003100*
003200    05  WK-C-VJNY-OUTPUT.
003300        10  WK-C-VJNY-OUT-FOUND-SW  PIC X(01).
003400            88  WK-C-VJNY-FOUND               VALUE "Y".
003500            88  WK-C-VJNY-NOT-FOUND           VALUE "N".
003600        10  WK-C-VJNY-OUT-JNY-ID    PIC 9(09).
003700        10  WK-C-VJNY-OUT-PASSENGERS PIC 9(01).
003800        10  WK-C-VJNY-OUT-ASSIGNED-FLAG PIC X(01).
003900        10  WK-C-VJNY-OUT-CAR-ID    PIC 9(09).
004000        10  WK-C-VJNY-OUT-ACTIVE-CNT PIC 9(04) COMP.
004100        10  WK-C-VJNY-OUT-PEND-CNT  PIC 9(04) COMP.
004200        10  WK-C-VJNY-OUT-ERROR-CD  PIC X(09).
004300*
004400    05  FILLER                      PIC X(10).
