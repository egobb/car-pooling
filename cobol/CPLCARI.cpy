000100*
000200*****************************************************************
000300* CPLCARI - CARS-IN FLEET RESET INPUT RECORD
000400*           ONE LINE PER CANDIDATE CAR, LOADED ONCE AT START
000500*           OF RUN BY CPLDRV PARA A200-LOAD-CAR-MASTER
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CPL0001  09/08/26  KLT  - INITIAL VERSION FOR CARPOOL BATCH
001000*                           RE-PLATFORM, REQ CPL-100
001100*****************************************************************
001200*
001300    05  CI-CAR-ID                   PIC 9(09).
001400*                                UNIQUE CAR IDENTIFIER
001500    05  CI-CAR-MAX-SEATS            PIC 9(01).
001600*                                TOTAL SEAT CAPACITY, VALID 4-6
001700    05  FILLER                      PIC X(10).
