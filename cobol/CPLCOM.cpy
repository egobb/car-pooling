000100*
000200*****************************************************************
000300* CPLCOM  - CAR POOLING COMMON WORK AREA
000400*           FILE STATUS CONDITIONS AND REJECT REASON CODES
000500*           SHARED ACROSS CPLDRV / CPLSRVC / CPLVCAR / CPLVJNY
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CPL0001  09/08/26  KLT  - INITIAL VERSION FOR CARPOOL BATCH
001000*                           RE-PLATFORM, REQ CPL-100
001100*****************************************************************
001200*
001300    05  WK-C-FILE-STATUS            PIC X(02).
001400        88  WK-C-SUCCESSFUL                  VALUE "00".
001500        88  WK-C-END-OF-FILE                 VALUE "10".
001600        88  WK-C-RECORD-NOT-FOUND            VALUE "23".
001700*
001800    05  WK-C-REASON-CD              PIC X(09).
001900        88  WK-C-RSN-NONE                    VALUE SPACES.
002000        88  WK-C-RSN-INV-SEATS               VALUE "INVSEATS ".
002100        88  WK-C-RSN-DUP-CAR-ID              VALUE "DUPCARID ".
002200        88  WK-C-RSN-INV-GROUP-SIZE          VALUE "INVGRPSZ ".
002300        88  WK-C-RSN-DUP-JOURNEY-ID          VALUE "DUPJNYID ".
002400        88  WK-C-RSN-JOURNEY-NOT-FOUND       VALUE "JNYNOTFD ".
002500*
002600    05  WK-C-FOUND-SWITCH           PIC X(01).
002700        88  WK-C-FOUND                       VALUE "Y".
002800        88  WK-C-NOT-FOUND                   VALUE "N".
002900*
003000    05  FILLER                      PIC X(20).
