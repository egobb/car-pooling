000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CPLVJNY.
000500 AUTHOR.         TAN BH.
000600 INSTALLATION.   CARPOOL SYSTEMS UNIT.
000700 DATE-WRITTEN.   02 NOV 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORISED PERSONNEL ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO MAINTAIN THE JOURNEY
001200*               TABLE (ACTIVE JOURNEYS) AND THE PENDING SUBSET
001300*               (JOURNEYS WAITING FOR A CAR), BOTH HELD ENTIRELY
001400*               IN WORKING STORAGE FOR THE LIFE OF THE RUN.
001500*
001600*    FUNCTIONS (WK-C-VJNY-FUNCTION) :
001700*    FINDID   - LOCATE A JOURNEY BY ID IN THE MAIN TABLE
001800*    SAVE     - ADD/REPLACE AN ASSIGNED JOURNEY IN MAIN TABLE
001900*    SAVEPEND - ADD A JOURNEY TO MAIN TABLE AND PENDING QUEUE
002000*    DELETE   - REMOVE A JOURNEY FROM MAIN TABLE (DROP-OFF)
002100*    CLEARALL - EMPTY BOTH TABLES (FLEET RESET)
002200*    OLDPEND  - FIND OLDEST PENDING JOURNEY THAT FITS IN-AVAIL
002300*    COUNTS   - RETURN ACTIVE/PENDING ROW COUNTS FOR SUMMARY
002400*
002500*================================================================
002600* HISTORY OF MODIFICATION:
002700*================================================================
002800* 02/11/90  TAN BH      ORIGINAL ROUTINE, KEYED AGAINST THE OLD
002900*                       TFSJNYFL PHYSICAL FILE FOR JOURNEY LOOKUP.
003000* 15/06/91  TAN BH      ADDED PENDING QUEUE FOR BACKLOG WHEN NO
003100*                       CAR AVAILABLE AT ENTRY TIME, REQ CPL-018.
003200* 09/12/93  R TAN SL    OLDPEND NOW SCANS IN ARRIVAL ORDER SO
003300*                       EARLIEST BACKLOG ENTRY IS OFFERED FIRST.
003400* 20/08/96  P RAMASAMY  DELETE NOW COMPACTS BOTH TABLES SO ROW
003500*                       ORDER OF SURVIVORS IS PRESERVED.
003600* 17/11/98  P RAMASAMY  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
003700*                       FIELDS IN THIS PROGRAM, NO CHANGE
003800*                       REQUIRED. SIGNED OFF Y2K-CPL-004.
003900* 25/01/02  WEE SL TL   CONVERTED JOURNEY LOOKUP FROM TFSJNYFL
004000*                       INDEXED FILE TO WORKING STORAGE TABLE,
004100*                       FILE NO LONGER MAINTAINED, REQ CPL-063.
004200* CPL0001 - KLT     - 09/08/2026 - CARPOOL BATCH RE-PLATFORM
004300*                      REQ CPL-100 - RE-EXPRESSED AS THE SOLE
004400*                      IN-MEMORY JOURNEY REPOSITORY, ADDED
004500*                      COUNTS FUNCTION FOR END-OF-RUN SUMMARY.
004550* CPL0002 - KLT     - 09/08/2026 - MOVED THE COMPACTION SHIFT
004560*                      POINTER (WK-N-SHIFT-IDX) OUT TO A
004570*                      STANDALONE WORKING-STORAGE ITEM, REQ
004580*                      CPL-101.
004585* CPL0003 - KLT     - 09/08/2026 - SAVE NOW DROPS THE BACKLOG
004586*                      SLOT OF A JOURNEY IT PROMOTES (PROB
004587*                      CPL-057), AND THE DELETE COMPACTION
004588*                      RENUMBERS EVERY SURVIVING BACKLOG
004589*                      POINTER, NOT ONLY THE ONE BELONGING TO
004590*                      THE DELETED ROW ITSELF (PROB CPL-058).
004600*----------------------------------------------------------------*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005500*
005600***************
005700 DATA DIVISION.
005800***************
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                  PIC X(24)  VALUE
006300     "** PROGRAM CPLVJNY  **".
006400*
006420* ---------- STANDALONE COUNTER (NOT PART OF ANY GROUP) ---------*
006440 77  WK-N-SHIFT-IDX          PIC 9(04) COMP.
006460*                            ROW BEING SHIFTED DOWN DURING A
006480*                            DROP-OFF COMPACTION (B920/B930 BELOW)
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01  WK-C-COMMON.
006700     COPY CPLCOM.
006800*
006900 01  WK-C-JNY-TABLE.
007000     05  WK-C-JNY-ROW OCCURS 500 TIMES
007100             INDEXED BY WK-C-JNY-IDX WK-C-JNY-IDX2.
007200         COPY CPLJNY.
007300*THE JOURNEY TABLE IS CLEARED BY MOVING SPACES THROUGH THE ALPHA
007400*IMAGE BELOW RATHER THAN LOOPING A ROW AT A TIME ON A RESET.
007500 01  WK-C-JNY-TABLE-ALT REDEFINES WK-C-JNY-TABLE.
007600     05  WK-A-JNY-ROW-IMAGE      PIC X(29)  OCCURS 500 TIMES.
007700*
007800 01  WK-C-PEND-TABLE.
007900     05  WK-C-PEND-ROW OCCURS 500 TIMES
008000             INDEXED BY WK-C-PEND-IDX WK-C-PEND-IDX2.
008100         10  WK-N-PEND-JNY-IDX   PIC 9(04) COMP.
008200*                                POINTER BACK TO JNY TABLE ROW
008300 01  WK-C-PEND-TABLE-ALT REDEFINES WK-C-PEND-TABLE.
008400     05  WK-A-PEND-ROW-IMAGE     PIC X(04)  OCCURS 500 TIMES.
008500*
008600 01  WK-N-COUNT-GROUP.
008700     05  WK-N-JNY-COUNT          PIC 9(04) COMP VALUE ZERO.
008800     05  WK-N-PEND-COUNT         PIC 9(04) COMP VALUE ZERO.
008900 01  WK-N-COUNT-GROUP-ALT REDEFINES WK-N-COUNT-GROUP.
009000     05  WK-A-JNY-COUNT-DUMP     PIC X(02).
009100     05  WK-A-PEND-COUNT-DUMP    PIC X(02).
009200*
009300 01  WK-N-WORK-AREA.
009400     05  WK-N-SCAN-IDX           PIC 9(04) COMP.
009500     05  WK-N-MATCH-IDX          PIC 9(04) COMP.
009700     05  WK-C-MATCH-FOUND-SW     PIC X(01).
009800         88  WK-C-MATCH-FOUND             VALUE "Y".
009850     05  FILLER                  PIC X(01) VALUE SPACES.
009900*
010000 EJECT
010100 LINKAGE SECTION.
010200*****************
010300     COPY VJNY.
010400 EJECT
010500********************************************
010600 PROCEDURE DIVISION USING WK-C-VJNY-RECORD.
010700********************************************
010800 MAIN-MODULE.
010900     MOVE    SPACES              TO   WK-C-VJNY-OUT-ERROR-CD.
011000     SET     WK-C-VJNY-NOT-FOUND TO   TRUE.
011100     EVALUATE TRUE
011200         WHEN WK-C-VJNY-FN-FINDID
011300             PERFORM B100-FIND-JOURNEY
011400                THRU B199-FIND-JOURNEY-EX
011500         WHEN WK-C-VJNY-FN-SAVE
011600             PERFORM B200-SAVE-JOURNEY
011700                THRU B299-SAVE-JOURNEY-EX
011800         WHEN WK-C-VJNY-FN-SAVEPEND
011900             PERFORM B300-SAVE-PENDING
012000                THRU B399-SAVE-PENDING-EX
012100         WHEN WK-C-VJNY-FN-DELETE
012200             PERFORM B400-DELETE-JOURNEY
012300                THRU B499-DELETE-JOURNEY-EX
012400         WHEN WK-C-VJNY-FN-CLEARALL
012500             PERFORM B500-CLEAR-ALL-TABLES
012600                THRU B599-CLEAR-ALL-TABLES-EX
012700         WHEN WK-C-VJNY-FN-OLDPEND
012800             PERFORM B600-FIND-OLDEST-PENDING
012900                THRU B699-FIND-OLDEST-PENDING-EX
013000         WHEN WK-C-VJNY-FN-COUNTS
013100             PERFORM B700-RETURN-COUNTS
013200                THRU B799-RETURN-COUNTS-EX
013300     END-EVALUATE.
013400     GOBACK.
013500*
013600*----------------------------------------------------------------*
013700 B100-FIND-JOURNEY.
013800*----------------------------------------------------------------*
013900     PERFORM B900-SCAN-FOR-JNY-ID
014000        THRU B999-SCAN-FOR-JNY-ID-EX.
014100     IF      WK-C-MATCH-FOUND
014200             SET  WK-C-JNY-IDX        TO WK-N-MATCH-IDX
014300             PERFORM B950-MOVE-ROW-TO-OUTPUT
014400                THRU B959-MOVE-ROW-TO-OUTPUT-EX
014500     END-IF.
014600*----------------------------------------------------------------*
014700 B199-FIND-JOURNEY-EX.
014800*----------------------------------------------------------------*
014900     EXIT.
015000*
015100*----------------------------------------------------------------*
015200 B200-SAVE-JOURNEY.
015300*----------------------------------------------------------------*
015400     PERFORM B900-SCAN-FOR-JNY-ID
015500        THRU B999-SCAN-FOR-JNY-ID-EX.
015600     IF      NOT WK-C-MATCH-FOUND
015700             ADD  1              TO   WK-N-JNY-COUNT
015800             SET  WK-C-JNY-IDX   TO   WK-N-JNY-COUNT
015900             MOVE WK-C-VJNY-IN-JNY-ID
016000                                 TO   CPL-JNY-ID (WK-C-JNY-IDX)
016100     ELSE
016200             SET  WK-C-JNY-IDX   TO   WK-N-MATCH-IDX
016210*            A JOURNEY BEING RE-SAVED IS ONE BEING PROMOTED OFF
016220*            THE BACKLOG BY C310-REASSIGN-PENDING - DROP ITS
016230*            PENDING QUEUE SLOT NOW SO OLDPEND CANNOT OFFER THE
016240*            SAME ROW A SECOND TIME, PROB CPL-057.
016250             PERFORM B920-REMOVE-PEND-IF-ANY
016260                THRU B929-REMOVE-PEND-IF-ANY-EX
016300     END-IF.
016400     MOVE    WK-C-VJNY-IN-PASSENGERS
016500                       TO   CPL-JNY-PASSENGERS (WK-C-JNY-IDX).
016600     MOVE    WK-C-VJNY-IN-CAR-ID
016700                          TO   CPL-JNY-CAR-ID (WK-C-JNY-IDX).
016800     SET     CPL-JNY-ASSIGNED (WK-C-JNY-IDX)  TO   TRUE.
016900     SET     WK-C-VJNY-FOUND    TO   TRUE.
017000     PERFORM B950-MOVE-ROW-TO-OUTPUT
017100        THRU B959-MOVE-ROW-TO-OUTPUT-EX.
017200*----------------------------------------------------------------*
017300 B299-SAVE-JOURNEY-EX.
017400*----------------------------------------------------------------*
017500     EXIT.
017600*
017700*----------------------------------------------------------------*
017800 B300-SAVE-PENDING.
017900*----------------------------------------------------------------*
018000     ADD     1                   TO   WK-N-JNY-COUNT.
018100     SET     WK-C-JNY-IDX        TO   WK-N-JNY-COUNT.
018200     MOVE    WK-C-VJNY-IN-JNY-ID TO   CPL-JNY-ID (WK-C-JNY-IDX).
018300     MOVE    WK-C-VJNY-IN-PASSENGERS
018400                       TO   CPL-JNY-PASSENGERS (WK-C-JNY-IDX).
018500     MOVE    ZERO                TO
018600                          CPL-JNY-CAR-ID (WK-C-JNY-IDX).
018700     SET     CPL-JNY-PENDING (WK-C-JNY-IDX)  TO   TRUE.
018800     ADD     1                   TO   WK-N-PEND-COUNT.
018900     SET     WK-C-PEND-IDX       TO   WK-N-PEND-COUNT.
019000     MOVE    WK-N-JNY-COUNT      TO
019100                     WK-N-PEND-JNY-IDX (WK-C-PEND-IDX).
019200     SET     WK-C-VJNY-FOUND     TO   TRUE.
019300     PERFORM B950-MOVE-ROW-TO-OUTPUT
019400        THRU B959-MOVE-ROW-TO-OUTPUT-EX.
019500*----------------------------------------------------------------*
019600 B399-SAVE-PENDING-EX.
019700*----------------------------------------------------------------*
019800     EXIT.
019900*
020000*----------------------------------------------------------------*
020100 B400-DELETE-JOURNEY.
020200*----------------------------------------------------------------*
020300     PERFORM B900-SCAN-FOR-JNY-ID
020400        THRU B999-SCAN-FOR-JNY-ID-EX.
020500     IF      WK-C-MATCH-FOUND
020600             SET  WK-C-VJNY-FOUND     TO TRUE
020700             PERFORM B920-REMOVE-PEND-IF-ANY
020800                THRU B929-REMOVE-PEND-IF-ANY-EX
020900             PERFORM B930-SHIFT-JNY-ROWS-UP
021000                THRU B939-SHIFT-JNY-ROWS-UP-EX
021010*            THE MAIN TABLE ROW JUST CLOSED UP BY B930 ABOVE TAKES
021020*            EVERY PENDING BACKLOG POINTER ABOVE IT DOWN ONE SLOT
021030*            WITH IT - RENUMBER THEM ALL HERE, NOT JUST THE ONES
021040*            TOUCHED BY B920 ABOVE, PROB CPL-058
021050             PERFORM B933-RENUMBER-PEND-PTRS
021060                THRU B934-RENUMBER-PEND-PTRS-EX
021100             SUBTRACT 1          FROM WK-N-JNY-COUNT
021200     END-IF.
021300*----------------------------------------------------------------*
021400 B499-DELETE-JOURNEY-EX.
021500*----------------------------------------------------------------*
021600     EXIT.
021700*
021800*----------------------------------------------------------------*
021900 B500-CLEAR-ALL-TABLES.
022000*----------------------------------------------------------------*
022100     MOVE    SPACES              TO   WK-C-JNY-TABLE-ALT.
022200     MOVE    ZEROES              TO   WK-C-PEND-TABLE-ALT.
022300     MOVE    ZERO                TO   WK-N-JNY-COUNT.
022400     MOVE    ZERO                TO   WK-N-PEND-COUNT.
022500     SET     WK-C-VJNY-FOUND     TO   TRUE.
022600*----------------------------------------------------------------*
022700 B599-CLEAR-ALL-TABLES-EX.
022800*----------------------------------------------------------------*
022900     EXIT.
023000*
023100*----------------------------------------------------------------*
023200 B600-FIND-OLDEST-PENDING.
023300*----------------------------------------------------------------*
023400     MOVE    ZERO                TO   WK-N-MATCH-IDX.
023500     MOVE    "N"                 TO   WK-C-MATCH-FOUND-SW.
023600     PERFORM B610-SCAN-ONE-PENDING
023700        THRU B619-SCAN-ONE-PENDING-EX
023800        VARYING WK-N-SCAN-IDX FROM 1 BY 1
023900        UNTIL WK-N-SCAN-IDX > WK-N-PEND-COUNT
024000           OR WK-C-MATCH-FOUND.
024100     IF      WK-C-MATCH-FOUND
024200             SET  WK-C-VJNY-FOUND     TO TRUE
024300             SET  WK-C-PEND-IDX       TO WK-N-MATCH-IDX
024400             SET  WK-C-JNY-IDX
024500                     TO WK-N-PEND-JNY-IDX (WK-C-PEND-IDX)
024600             PERFORM B950-MOVE-ROW-TO-OUTPUT
024700                THRU B959-MOVE-ROW-TO-OUTPUT-EX
024800     END-IF.
024900*----------------------------------------------------------------*
025000 B699-FIND-OLDEST-PENDING-EX.
025100*----------------------------------------------------------------*
025200     EXIT.
025300*
025400*----------------------------------------------------------------*
025500 B610-SCAN-ONE-PENDING.
025600*----------------------------------------------------------------*
025700     SET     WK-C-PEND-IDX            TO WK-N-SCAN-IDX.
025800     SET     WK-C-JNY-IDX
025900                     TO WK-N-PEND-JNY-IDX (WK-C-PEND-IDX).
026000     IF      WK-C-VJNY-IN-AVAIL NOT <
026100         CPL-JNY-PASSENGERS (WK-C-JNY-IDX)
026200             MOVE WK-N-SCAN-IDX  TO   WK-N-MATCH-IDX
026300             MOVE "Y"            TO   WK-C-MATCH-FOUND-SW
026400     END-IF.
026500*----------------------------------------------------------------*
026600 B619-SCAN-ONE-PENDING-EX.
026700*----------------------------------------------------------------*
026800     EXIT.
026900*
027000*----------------------------------------------------------------*
027100 B700-RETURN-COUNTS.
027200*----------------------------------------------------------------*
027300     MOVE    WK-N-JNY-COUNT      TO   WK-C-VJNY-OUT-ACTIVE-CNT.
027400     MOVE    WK-N-PEND-COUNT     TO   WK-C-VJNY-OUT-PEND-CNT.
027500     SET     WK-C-VJNY-FOUND     TO   TRUE.
027600*----------------------------------------------------------------*
027700 B799-RETURN-COUNTS-EX.
027800*----------------------------------------------------------------*
027900     EXIT.
028000*
028100*----------------------------------------------------------------*
028200 B900-SCAN-FOR-JNY-ID.
028300*----------------------------------------------------------------*
028400     MOVE    "N"                 TO   WK-C-MATCH-FOUND-SW.
028500     MOVE    ZERO                TO   WK-N-MATCH-IDX.
028600     PERFORM B910-SCAN-ONE-JNY
028700        THRU B919-SCAN-ONE-JNY-EX
028800        VARYING WK-N-SCAN-IDX FROM 1 BY 1
028900        UNTIL WK-N-SCAN-IDX > WK-N-JNY-COUNT
029000           OR WK-C-MATCH-FOUND.
029100*----------------------------------------------------------------*
029200 B999-SCAN-FOR-JNY-ID-EX.
029300*----------------------------------------------------------------*
029400     EXIT.
029500*
029600*----------------------------------------------------------------*
029700 B910-SCAN-ONE-JNY.
029800*----------------------------------------------------------------*
029900     SET     WK-C-JNY-IDX             TO WK-N-SCAN-IDX.
030000     IF      CPL-JNY-ID (WK-C-JNY-IDX) = WK-C-VJNY-IN-JNY-ID
030100             MOVE WK-N-SCAN-IDX  TO   WK-N-MATCH-IDX
030200             MOVE "Y"            TO   WK-C-MATCH-FOUND-SW
030300     END-IF.
030400*----------------------------------------------------------------*
030500 B919-SCAN-ONE-JNY-EX.
030600*----------------------------------------------------------------*
030700     EXIT.
030800*
030900*----------------------------------------------------------------*
031000 B920-REMOVE-PEND-IF-ANY.
031100*----------------------------------------------------------------*
031200     MOVE    ZERO                TO   WK-N-SHIFT-IDX.
031300     PERFORM B921-SCAN-ONE-PEND-LINK
031400        THRU B922-SCAN-ONE-PEND-LINK-EX
031500        VARYING WK-N-SCAN-IDX FROM 1 BY 1
031600        UNTIL WK-N-SCAN-IDX > WK-N-PEND-COUNT
031700           OR WK-N-SHIFT-IDX NOT = ZERO.
031800     IF      WK-N-SHIFT-IDX NOT = ZERO
031900             PERFORM B923-SHIFT-PEND-ROWS-UP
032000                THRU B924-SHIFT-PEND-ROWS-UP-EX
032100             SUBTRACT 1          FROM WK-N-PEND-COUNT
032200     END-IF.
032300*----------------------------------------------------------------*
032400 B929-REMOVE-PEND-IF-ANY-EX.
032500*----------------------------------------------------------------*
032600     EXIT.
032700*
032800*----------------------------------------------------------------*
032900 B921-SCAN-ONE-PEND-LINK.
033000*----------------------------------------------------------------*
033100     SET     WK-C-PEND-IDX            TO WK-N-SCAN-IDX.
033200     IF      WK-N-PEND-JNY-IDX (WK-C-PEND-IDX) = WK-N-MATCH-IDX
033300             MOVE WK-N-SCAN-IDX  TO   WK-N-SHIFT-IDX
033400     END-IF.
033500*----------------------------------------------------------------*
033600 B922-SCAN-ONE-PEND-LINK-EX.
033700*----------------------------------------------------------------*
033800     EXIT.
033900*
034000*----------------------------------------------------------------*
034100 B923-SHIFT-PEND-ROWS-UP.
034200*----------------------------------------------------------------*
034300     PERFORM B925-SHIFT-ONE-PEND-ROW
034400        THRU B926-SHIFT-ONE-PEND-ROW-EX
034500        VARYING WK-N-SCAN-IDX FROM WK-N-SHIFT-IDX BY 1
034600        UNTIL WK-N-SCAN-IDX >= WK-N-PEND-COUNT.
034700*----------------------------------------------------------------*
034800 B924-SHIFT-PEND-ROWS-UP-EX.
034900*----------------------------------------------------------------*
035000     EXIT.
035100*
035200*----------------------------------------------------------------*
035300 B925-SHIFT-ONE-PEND-ROW.
035400*----------------------------------------------------------------*
035500     SET     WK-C-PEND-IDX            TO WK-N-SCAN-IDX.
035600     SET     WK-C-PEND-IDX2           TO WK-N-SCAN-IDX.
035700     SET     WK-C-PEND-IDX2       UP  BY 1.
035800     MOVE    WK-N-PEND-JNY-IDX (WK-C-PEND-IDX2)
035900                          TO   WK-N-PEND-JNY-IDX (WK-C-PEND-IDX).
036000*    THIS ONLY CLOSES THE GAP LEFT IN THE BACKLOG TABLE ITSELF -
036100*    THE SURVIVING POINTER VALUES ARE RENUMBERED SEPARATELY, FOR
036200*    EVERY BACKLOG ROW, BY B933 BELOW ONCE THE SHIFT IN B930 IS
036300*    APPLIED TO THE MAIN JOURNEY TABLE.
036700*----------------------------------------------------------------*
036800 B926-SHIFT-ONE-PEND-ROW-EX.
036900*----------------------------------------------------------------*
037000     EXIT.
037100*
037200*----------------------------------------------------------------*
037300 B930-SHIFT-JNY-ROWS-UP.
037400*----------------------------------------------------------------*
037500     PERFORM B931-SHIFT-ONE-JNY-ROW
037600        THRU B932-SHIFT-ONE-JNY-ROW-EX
037700        VARYING WK-N-SCAN-IDX FROM WK-N-MATCH-IDX BY 1
037800        UNTIL WK-N-SCAN-IDX >= WK-N-JNY-COUNT.
037900*----------------------------------------------------------------*
038000 B939-SHIFT-JNY-ROWS-UP-EX.
038100*----------------------------------------------------------------*
038200     EXIT.
038300*
038400*----------------------------------------------------------------*
038500 B931-SHIFT-ONE-JNY-ROW.
038600*----------------------------------------------------------------*
038700     SET     WK-C-JNY-IDX             TO WK-N-SCAN-IDX.
038800     SET     WK-C-JNY-IDX2            TO WK-N-SCAN-IDX.
038900     SET     WK-C-JNY-IDX2        UP  BY 1.
039000     MOVE    WK-C-JNY-ROW (WK-C-JNY-IDX2)
039100                         TO   WK-C-JNY-ROW (WK-C-JNY-IDX).
039200*----------------------------------------------------------------*
039300 B932-SHIFT-ONE-JNY-ROW-EX.
039400*----------------------------------------------------------------*
039500     EXIT.
039510*
039520*----------------------------------------------------------------*
039530 B933-RENUMBER-PEND-PTRS.
039540*----------------------------------------------------------------*
039550*    THE MAIN JOURNEY TABLE ROW AT WK-N-MATCH-IDX HAS JUST BEEN
039560*    CLOSED UP ABOVE BY B930 - EVERY BACKLOG POINTER THAT STILL
039570*    POINTS ABOVE THAT ROW MUST STEP DOWN ONE TO FOLLOW IT,
039580*    WHETHER OR NOT THE DELETED JOURNEY ITSELF WAS ON THE
039590*    BACKLOG, PROB CPL-058.
039600     PERFORM B935-RENUMBER-ONE-PTR
039610        THRU B936-RENUMBER-ONE-PTR-EX
039620        VARYING WK-N-SCAN-IDX FROM 1 BY 1
039630        UNTIL WK-N-SCAN-IDX > WK-N-PEND-COUNT.
039640*----------------------------------------------------------------*
039650 B934-RENUMBER-PEND-PTRS-EX.
039660*----------------------------------------------------------------*
039670     EXIT.
039680*
039690*----------------------------------------------------------------*
039700 B935-RENUMBER-ONE-PTR.
039710*----------------------------------------------------------------*
039720     SET     WK-C-PEND-IDX            TO WK-N-SCAN-IDX.
039730     IF      WK-N-PEND-JNY-IDX (WK-C-PEND-IDX) > WK-N-MATCH-IDX
039740             SUBTRACT 1
039750                        FROM WK-N-PEND-JNY-IDX (WK-C-PEND-IDX)
039760     END-IF.
039770*----------------------------------------------------------------*
039780 B936-RENUMBER-ONE-PTR-EX.
039790*----------------------------------------------------------------*
039800     EXIT.
039810*
039820*----------------------------------------------------------------*
039830 B950-MOVE-ROW-TO-OUTPUT.
039900*----------------------------------------------------------------*
040000     MOVE    CPL-JNY-ID (WK-C-JNY-IDX)
040100                                 TO   WK-C-VJNY-OUT-JNY-ID.
040200     MOVE    CPL-JNY-PASSENGERS (WK-C-JNY-IDX)
040300                                 TO   WK-C-VJNY-OUT-PASSENGERS.
040400     MOVE    CPL-JNY-ASSIGNED-FLAG (WK-C-JNY-IDX)
040500                                 TO   WK-C-VJNY-OUT-ASSIGNED-FLAG.
040600     MOVE    CPL-JNY-CAR-ID (WK-C-JNY-IDX)
040700                                 TO   WK-C-VJNY-OUT-CAR-ID.
040800*----------------------------------------------------------------*
040900 B959-MOVE-ROW-TO-OUTPUT-EX.
041000*----------------------------------------------------------------*
041100     EXIT.
041200*
041300******************************************************************
041400*************** END OF PROGRAM SOURCE - CPLVJNY *****************
041500******************************************************************
