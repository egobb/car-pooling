000100*
000200*****************************************************************
000300* SRVC    - LINKAGE AREA FOR CALL "CPLSRVC"
000400*           ALLOCATION ENGINE SERVICE INTERFACE - RESET / NEWJNY
000500*           DROPOFF / LOCATE, CALLED ONCE PER CPLDRV TRANSACTION
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CPL0001  09/08/26  KLT  - INITIAL VERSION FOR CARPOOL BATCH
001000*                           RE-PLATFORM, REQ CPL-100
001100*****************************************************************
001200 01  WK-C-SRVC-RECORD.
001300*
001400    05  WK-C-SRVC-FUNCTION          PIC X(08).
001500        88  WK-C-SRVC-FN-RESET               VALUE "RESET   ".
001600        88  WK-C-SRVC-FN-NEWJNY              VALUE "NEWJNY  ".
001700        88  WK-C-SRVC-FN-DROPOFF             VALUE "DROPOFF ".
001800        88  WK-C-SRVC-FN-LOCATE              VALUE "LOCATE  ".
001900*
002000    05  WK-C-SRVC-INPUT.
002100        10  WK-C-SRVC-IN-JNY-ID     PIC 9(09).
002200        10  WK-C-SRVC-IN-PASSENGERS PIC 9(01).
002300        10  WK-C-SRVC-IN-CAR-COUNT  PIC 9(04) COMP.
002400        10  WK-C-SRVC-IN-CAR-TABLE OCCURS 500 TIMES.
002500            15  WK-C-SRVC-IN-CAR-ID     PIC 9(09).
002600            15  WK-C-SRVC-IN-CAR-SEATS  PIC 9(01).
002700*
002800    05  WK-C-SRVC-OUTPUT.
002900        10  WK-C-SRVC-OUT-ASSIGNED-CAR PIC 9(09).
003000        10  WK-C-SRVC-OUT-PENDING-SW PIC X(01).
003100            88  WK-C-SRVC-OUT-PENDING         VALUE "Y".
003200        10  WK-C-SRVC-OUT-DROPPED-CAR PIC 9(09).
003300        10  WK-C-SRVC-OUT-DROPPED-SW PIC X(01).
003400            88  WK-C-SRVC-OUT-HAD-CAR         VALUE "Y".
003500        10  WK-C-SRVC-OUT-LOCATE-CAR PIC 9(09).
003600        10  WK-C-SRVC-OUT-LOCATE-SW PIC X(01).
003700            88  WK-C-SRVC-OUT-LOCATED         VALUE "Y".
003800        10  WK-C-SRVC-OUT-ERROR-CD  PIC X(09).
003900*
004000    05  FILLER                      PIC X(10).
