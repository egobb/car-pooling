000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CPLVCAR.
000500 AUTHOR.         WEE SL TL.
000600 INSTALLATION.   CARPOOL SYSTEMS UNIT.
000700 DATE-WRITTEN.   18 SEP 1987.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORISED PERSONNEL ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO MAINTAIN THE CAR
001200*               POOLING FLEET TABLE (CAR MASTER) HELD ENTIRELY
001300*               IN WORKING STORAGE FOR THE LIFE OF THE RUN.
001400*
001500*    FUNCTIONS (WK-C-VCAR-FUNCTION) :
001600*    LOAD     - REPLACE THE WHOLE FLEET TABLE (FLEET RESET)
001700*    BESTFIT  - FIND SMALLEST-AVAIL CAR THAT FITS WK-C-VCAR-IN-QTY
001800*    ASSIGN   - DECREMENT AVAIL SEATS ON A GIVEN CAR ID
001900*    RELSEAT  - ADD SEATS BACK ONTO A GIVEN CAR ID
002000*    DUMPALL  - RETURN ROW WK-C-VCAR-IN-INDEX FOR END-OF-RUN RPT
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* 18/09/87  WEE SL TL   ORIGINAL ROUTINE, KEYED AGAINST THE OLD
002600*                       TFSCARFL PHYSICAL FILE FOR FLEET LOOKUP.
002700* 22/04/88  WEE SL TL   ADDED RELSEAT FUNCTION FOR DROP-OFF
002800*                       PROCESSING, REQ CPL-014.
002900* 11/01/90  P RAMASAMY  BEST FIT NOW TAKES SMALLEST AVAILABLE
003000*                       CAR INSTEAD OF FIRST FIT, REQ CPL-031.
003100* 03/07/92  TAN BH      ADDED DUMPALL FUNCTION FOR OCCUPANCY
003200*                       REPORT, REQ CPL-047.
003300* 26/02/95  R TAN SL    CORRECTED BEST FIT TIE-BREAK TO KEEP
003400*                       FIRST CAR IN TABLE ORDER, PROB CPL-052.
003500* 14/09/98  P RAMASAMY  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
003600*                       FIELDS IN THIS PROGRAM, NO CHANGE
003700*                       REQUIRED. SIGNED OFF Y2K-CPL-003.
003800* 03/05/01  TAN BH      CONVERTED FLEET LOOKUP FROM TFSCARFL
003900*                       INDEXED FILE TO WORKING STORAGE TABLE,
004000*                       FILE NO LONGER MAINTAINED, REQ CPL-063.
004100* CPL0001 - KLT     - 09/08/2026 - CARPOOL BATCH RE-PLATFORM
004200*                      REQ CPL-100 - RE-EXPRESSED AS THE SOLE
004300*                      IN-MEMORY FLEET REPOSITORY, TABLE LOAD/
004400*                      CLEAR NOW VIA ALPHA IMAGE REDEFINITION.
004450* CPL0002 - KLT     - 09/08/2026 - MOVED THE BEST-FIT RUNNING
004460*                      CANDIDATE (WK-N-BEST-AVAIL) OUT TO A
004470*                      STANDALONE WORKING-STORAGE ITEM, REQ
004480*                      CPL-101.
004500*----------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                  PIC X(24)  VALUE
006200     "** PROGRAM CPLVCAR  **".
006300*
006320* ---------- STANDALONE COUNTER (NOT PART OF ANY GROUP) ---------*
006340 77  WK-N-BEST-AVAIL         PIC 9(01).
006360*                            SMALLEST AVAIL-SEATS SEEN SO FAR IN
006380*                            THE BESTFIT SCAN (B200/B210 BELOW)
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-C-COMMON.
006600     COPY CPLCOM.
006700*
006800 01  WK-C-CAR-TABLE.
006900     05  WK-C-CAR-ROW OCCURS 500 TIMES
007000             INDEXED BY WK-C-CAR-IDX.
007100         COPY CPLCAR.
007200*THE FLEET TABLE IS CLEARED BEFORE EACH LOAD BY MOVING SPACES
007300*THROUGH THE ALPHA IMAGE BELOW RATHER THAN LOOP A ROW AT A TIME.
007400 01  WK-C-CAR-TABLE-ALT REDEFINES WK-C-CAR-TABLE.
007500     05  WK-A-CAR-ROW-IMAGE      PIC X(21)  OCCURS 500 TIMES.
007600*
007700 01  WK-N-COUNT-GROUP.
007800     05  WK-N-CAR-COUNT          PIC 9(04) COMP VALUE ZERO.
007900 01  WK-N-COUNT-GROUP-ALT REDEFINES WK-N-COUNT-GROUP.
008000     05  WK-A-CAR-COUNT-DUMP     PIC X(02).
008100*
008200 01  WK-N-WORK-AREA.
008300     05  WK-N-SCAN-IDX           PIC 9(04) COMP.
008400     05  WK-N-BEST-IDX           PIC 9(04) COMP.
008600     05  WK-N-LOOKUP-IDX         PIC 9(04) COMP.
008700     05  WK-C-LOOKUP-FOUND-SW    PIC X(01).
008800         88  WK-C-LOOKUP-FOUND            VALUE "Y".
008850     05  FILLER                  PIC X(01) VALUE SPACES.
008900 01  WK-N-WORK-AREA-ALT REDEFINES WK-N-WORK-AREA.
009000     05  FILLER                  PIC X(06).
009100     05  WK-A-LOOKUP-FOUND-SW    PIC X(01).
009200     05  FILLER                  PIC X(01).
009300*
009400 EJECT
009500 LINKAGE SECTION.
009600*****************
009700     COPY VCAR.
009800 EJECT
009900********************************************
010000 PROCEDURE DIVISION USING WK-C-VCAR-RECORD.
010100********************************************
010200 MAIN-MODULE.
010300     MOVE    SPACES              TO   WK-C-VCAR-OUT-ERROR-CD.
010400     SET     WK-C-VCAR-NOT-FOUND TO   TRUE.
010500     EVALUATE TRUE
010600         WHEN WK-C-VCAR-FN-LOAD
010700             PERFORM B100-LOAD-TABLE
010800                THRU B199-LOAD-TABLE-EX
010900         WHEN WK-C-VCAR-FN-BESTFIT
011000             PERFORM B200-FIND-BEST-FIT
011100                THRU B299-FIND-BEST-FIT-EX
011200         WHEN WK-C-VCAR-FN-ASSIGN
011300             PERFORM B300-ASSIGN-SEATS
011400                THRU B399-ASSIGN-SEATS-EX
011500         WHEN WK-C-VCAR-FN-RELSEAT
011600             PERFORM B400-RELEASE-SEATS
011700                THRU B499-RELEASE-SEATS-EX
011800         WHEN WK-C-VCAR-FN-DUMPALL
011900             PERFORM B500-DUMP-ONE-ROW
012000                THRU B599-DUMP-ONE-ROW-EX
012100     END-EVALUATE.
012200     GOBACK.
012300*
012400*----------------------------------------------------------------*
012500 B100-LOAD-TABLE.
012600*----------------------------------------------------------------*
012700     MOVE    SPACES              TO   WK-C-CAR-TABLE-ALT.
012800     MOVE    WK-C-VCAR-IN-COUNT  TO   WK-N-CAR-COUNT.
012900     PERFORM B110-LOAD-ONE-ROW
013000        THRU B119-LOAD-ONE-ROW-EX
013100        VARYING WK-N-SCAN-IDX FROM 1 BY 1
013200        UNTIL WK-N-SCAN-IDX > WK-N-CAR-COUNT.
013300     SET     WK-C-VCAR-FOUND     TO   TRUE.
013400*----------------------------------------------------------------*
013500 B199-LOAD-TABLE-EX.
013600*----------------------------------------------------------------*
013700     EXIT.
013800*
013900*----------------------------------------------------------------*
014000 B110-LOAD-ONE-ROW.
014100*----------------------------------------------------------------*
014200     SET     WK-C-CAR-IDX             TO WK-N-SCAN-IDX.
014300     MOVE    WK-C-VCAR-IN-TAB-ID (WK-N-SCAN-IDX)
014400                            TO   CPL-CAR-ID (WK-C-CAR-IDX).
014500     MOVE    WK-C-VCAR-IN-TAB-SEATS (WK-N-SCAN-IDX)
014600                       TO   CPL-CAR-MAX-SEATS (WK-C-CAR-IDX).
014700     MOVE    WK-C-VCAR-IN-TAB-SEATS (WK-N-SCAN-IDX)
014800                     TO   CPL-CAR-AVAIL-SEATS (WK-C-CAR-IDX).
014900*----------------------------------------------------------------*
015000 B119-LOAD-ONE-ROW-EX.
015100*----------------------------------------------------------------*
015200     EXIT.
015300*
015400*----------------------------------------------------------------*
015500 B200-FIND-BEST-FIT.
015600*----------------------------------------------------------------*
015700     MOVE    ZERO                TO   WK-N-BEST-IDX.
015800     MOVE    9                   TO   WK-N-BEST-AVAIL.
015900     PERFORM B210-SCAN-ONE-CAR
016000        THRU B219-SCAN-ONE-CAR-EX
016100        VARYING WK-N-SCAN-IDX FROM 1 BY 1
016200        UNTIL WK-N-SCAN-IDX > WK-N-CAR-COUNT.
016300     IF      WK-N-BEST-IDX > ZERO
016400             SET  WK-C-VCAR-FOUND      TO TRUE
016500             SET  WK-C-CAR-IDX         TO WK-N-BEST-IDX
016600             MOVE CPL-CAR-ID (WK-C-CAR-IDX)
016700                                  TO   WK-C-VCAR-OUT-CAR-ID
016800             MOVE CPL-CAR-MAX-SEATS (WK-C-CAR-IDX)
016900                                  TO   WK-C-VCAR-OUT-MAX-SEATS
017000             MOVE CPL-CAR-AVAIL-SEATS (WK-C-CAR-IDX)
017100                                  TO   WK-C-VCAR-OUT-AVAIL
017200     END-IF.
017300*----------------------------------------------------------------*
017400 B299-FIND-BEST-FIT-EX.
017500*----------------------------------------------------------------*
017600     EXIT.
017700*
017800*----------------------------------------------------------------*
017900 B210-SCAN-ONE-CAR.
018000*----------------------------------------------------------------*
018100     SET     WK-C-CAR-IDX             TO WK-N-SCAN-IDX.
018200     IF      CPL-CAR-AVAIL-SEATS (WK-C-CAR-IDX) < WK-N-BEST-AVAIL
018300     AND WK-C-VCAR-IN-QTY NOT > CPL-CAR-AVAIL-SEATS (WK-C-CAR-IDX)
018400             MOVE CPL-CAR-AVAIL-SEATS (WK-C-CAR-IDX)
018500                                  TO   WK-N-BEST-AVAIL
018600             MOVE WK-N-SCAN-IDX  TO   WK-N-BEST-IDX
018700     END-IF.
018800*----------------------------------------------------------------*
018900 B219-SCAN-ONE-CAR-EX.
019000*----------------------------------------------------------------*
019100     EXIT.
019200*
019300*----------------------------------------------------------------*
019400 B300-ASSIGN-SEATS.
019500*----------------------------------------------------------------*
019600     PERFORM B900-FIND-CAR-BY-ID
019700        THRU B999-FIND-CAR-BY-ID-EX.
019800     IF      WK-C-LOOKUP-FOUND
019900             SET  WK-C-CAR-IDX        TO WK-N-LOOKUP-IDX
020000             SUBTRACT WK-C-VCAR-IN-QTY FROM
020100                     CPL-CAR-AVAIL-SEATS (WK-C-CAR-IDX)
020200             SET  WK-C-VCAR-FOUND     TO TRUE
020300             MOVE CPL-CAR-ID (WK-C-CAR-IDX)
020400                                  TO   WK-C-VCAR-OUT-CAR-ID
020500             MOVE CPL-CAR-MAX-SEATS (WK-C-CAR-IDX)
020600                                  TO   WK-C-VCAR-OUT-MAX-SEATS
020700             MOVE CPL-CAR-AVAIL-SEATS (WK-C-CAR-IDX)
020800                                  TO   WK-C-VCAR-OUT-AVAIL
020900     END-IF.
021000*----------------------------------------------------------------*
021100 B399-ASSIGN-SEATS-EX.
021200*----------------------------------------------------------------*
021300     EXIT.
021400*
021500*----------------------------------------------------------------*
021600 B400-RELEASE-SEATS.
021700*----------------------------------------------------------------*
021800     PERFORM B900-FIND-CAR-BY-ID
021900        THRU B999-FIND-CAR-BY-ID-EX.
022000     IF      WK-C-LOOKUP-FOUND
022100             SET  WK-C-CAR-IDX        TO WK-N-LOOKUP-IDX
022200             ADD  WK-C-VCAR-IN-QTY TO
022300                     CPL-CAR-AVAIL-SEATS (WK-C-CAR-IDX)
022400             SET  WK-C-VCAR-FOUND     TO TRUE
022500             MOVE CPL-CAR-ID (WK-C-CAR-IDX)
022600                                  TO   WK-C-VCAR-OUT-CAR-ID
022700             MOVE CPL-CAR-MAX-SEATS (WK-C-CAR-IDX)
022800                                  TO   WK-C-VCAR-OUT-MAX-SEATS
022900             MOVE CPL-CAR-AVAIL-SEATS (WK-C-CAR-IDX)
023000                                  TO   WK-C-VCAR-OUT-AVAIL
023100     END-IF.
023200*----------------------------------------------------------------*
023300 B499-RELEASE-SEATS-EX.
023400*----------------------------------------------------------------*
023500     EXIT.
023600*
023700*----------------------------------------------------------------*
023800 B500-DUMP-ONE-ROW.
023900*----------------------------------------------------------------*
024000     IF      WK-C-VCAR-IN-INDEX > ZERO
024100         AND WK-C-VCAR-IN-INDEX NOT > WK-N-CAR-COUNT
024200             SET  WK-C-CAR-IDX        TO WK-C-VCAR-IN-INDEX
024300             SET  WK-C-VCAR-FOUND     TO TRUE
024400             MOVE CPL-CAR-ID (WK-C-CAR-IDX)
024500                                  TO   WK-C-VCAR-OUT-CAR-ID
024600             MOVE CPL-CAR-MAX-SEATS (WK-C-CAR-IDX)
024700                                  TO   WK-C-VCAR-OUT-MAX-SEATS
024800             MOVE CPL-CAR-AVAIL-SEATS (WK-C-CAR-IDX)
024900                                  TO   WK-C-VCAR-OUT-AVAIL
025000     END-IF.
025100*----------------------------------------------------------------*
025200 B599-DUMP-ONE-ROW-EX.
025300*----------------------------------------------------------------*
025400     EXIT.
025500*
025600*----------------------------------------------------------------*
025700 B900-FIND-CAR-BY-ID.
025800*----------------------------------------------------------------*
025900     MOVE    "N"                 TO   WK-C-LOOKUP-FOUND-SW.
026000     MOVE    ZERO                TO   WK-N-LOOKUP-IDX.
026100     PERFORM B910-SCAN-FOR-ID
026200        THRU B919-SCAN-FOR-ID-EX
026300        VARYING WK-N-SCAN-IDX FROM 1 BY 1
026400        UNTIL WK-N-SCAN-IDX > WK-N-CAR-COUNT
026500           OR WK-C-LOOKUP-FOUND.
026600*----------------------------------------------------------------*
026700 B999-FIND-CAR-BY-ID-EX.
026800*----------------------------------------------------------------*
026900     EXIT.
027000*
027100*----------------------------------------------------------------*
027200 B910-SCAN-FOR-ID.
027300*----------------------------------------------------------------*
027400     SET     WK-C-CAR-IDX             TO WK-N-SCAN-IDX.
027500     IF      CPL-CAR-ID (WK-C-CAR-IDX) = WK-C-VCAR-IN-CAR-ID
027600             SET  WK-C-LOOKUP-FOUND   TO TRUE
027700             MOVE WK-N-SCAN-IDX  TO   WK-N-LOOKUP-IDX
027800     END-IF.
027900*----------------------------------------------------------------*
028000 B919-SCAN-FOR-ID-EX.
028100*----------------------------------------------------------------*
028200     EXIT.
028300*
028400******************************************************************
028500*************** END OF PROGRAM SOURCE - CPLVCAR *****************
028600******************************************************************
