000100*
000200*****************************************************************
000300* CPLCAR  - CAR MASTER RECORD LAYOUT, ONE ENTRY PER CAR IN FLEET
000400*           USED AS THE CPLVCAR TABLE ROW AND AS THE SOURCE OF
000500*           THE END-OF-RUN OCCUPANCY SUMMARY IN REPORT-OUT
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CPL0001  09/08/26  KLT  - INITIAL VERSION FOR CARPOOL BATCH
001000*                           RE-PLATFORM, REQ CPL-100
001100*****************************************************************
001200*
001300    10  CPL-CAR-ID                  PIC 9(09).
001400*                                UNIQUE CAR IDENTIFIER
001500    10  CPL-CAR-MAX-SEATS           PIC 9(01).
001600*                                TOTAL SEAT CAPACITY, VALID 4-6
001700    10  CPL-CAR-AVAIL-SEATS         PIC 9(01).
001800*                                SEATS CURRENTLY FREE, 0 TO MAX
001900    10  FILLER                      PIC X(10).
