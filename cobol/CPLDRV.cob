000100 *************************
000200 IDENTIFICATION DIVISION.
000300 *************************
000400 PROGRAM-ID.     CPLDRV.
000500 AUTHOR.         KLT.
000600 INSTALLATION.   CARPOOL SYSTEMS UNIT.
000700 DATE-WRITTEN.   14 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORISED PERSONNEL ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE OVERNIGHT BATCH DRIVER FOR THE CAR
001200*               POOLING ALLOCATION SUITE. IT LOADS THE FLEET FROM
001300*               CARS-IN, APPLIES EACH TRANSACTION ON JOURNEYS-IN
001400*               IN FILE ORDER BY CALLING CPLSRVC, AND PRODUCES
001500*               REPORT-OUT - A DETAIL LINE PER TRANSACTION,
001600*               FOLLOWED BY AN END OF RUN FLEET/BACKLOG SUMMARY.
001700*
001800*    FILES :
001900*    CARS-IN     - CANDIDATE FLEET, ONE CAR PER LINE, LOADED ONCE
002000*    JOURNEYS-IN - TRANSACTIONS, APPLIED IN FILE ORDER - NEW,
002100*                  DROPOFF, LOCATE
002200*    REPORT-OUT  - ONE LINE PER TRANSACTION PLUS THE END OF RUN
002300*                  FLEET/BACKLOG SUMMARY SECTION
002400*
002500*================================================================
002600* HISTORY OF MODIFICATION:
002700*================================================================
002800* 14/02/91  KLT         ORIGINAL DRIVER, REPLACES THE OPERATOR
002900*                       KEYED TRANSACTION SCREEN, REQ CPL-002.
003000* 08/08/93  R TAN SL    ADDED THE LOCATE TRANSACTION FOR THE
003100*                       ENQUIRY DESK, REQ CPL-013.
003200* 22/01/96  TAN BH      DETAIL LINE NOW SHOWS THE FREED CAR ON A
003300*                       DROPOFF, PROB CPL-044 - DESK COULD NOT
003400*                       SEE WHICH CAR CAME BACK ON LINE.
003500* 17/11/98  WEE SL TL   YEAR 2000 REVIEW - NO 2-DIGIT YEAR
003600*                       FIELDS IN THIS PROGRAM, NO CHANGE
003700*                       REQUIRED. SIGNED OFF Y2K-CPL-006.
003800* 09/05/02  P RAMASAMY  FLEET RESET REJECTION NOW WRITES A REPORT
003900*                       LINE INSTEAD OF ABENDING THE RUN, REQ
004000*                       CPL-063 - OPERATORS WANTED THE REASON ON
004100*                       THE PRINTOUT, NOT JUST THE JOBLOG.
004200* CPL0001 - KLT     - 09/08/2026 - CARPOOL BATCH RE-PLATFORM
004300*                      REQ CPL-100 - DRIVER NOW CALLS THE
004400*                      CPLSRVC/CPLVCAR/CPLVJNY IN-MEMORY SUITE
004500*                      INSTEAD OF THE RETIRED TFSCARFL/TFSJNYFL
004600*                      PHYSICAL FILES AND THE OLD ALLOCATION
004700*                      OVERLAY PROGRAMS.
004750* CPL0002 - KLT     - 09/08/2026 - ADDED A REPORT-OUT LINE COUNT
004760*                      (WK-N-LINES-WRITTEN) DISPLAYED AT END OF
004770*                      RUN SO THE PRINTOUT PAGE COUNT CAN BE
004780*                      RECONCILED AGAINST THE JOBLOG, REQ CPL-101.
004785* CPL0003 - KLT     - 09/08/2026 - CAR-SUMMARY LINE WAS 81 BYTES,
004786*                      ONE LONGER THAN RPT-LINE - TRIMMED TRAILING
004787*                      FILLER TO PIC X(53), PROB CPL-059.
004800*----------------------------------------------------------------*
004900 EJECT
005000 **********************
005100 ENVIRONMENT DIVISION.
005200 **********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT CARS-IN      ASSIGN TO CARSIN
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WK-C-FILE-STATUS.
006300     SELECT JOURNEYS-IN  ASSIGN TO JNYIN
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS WK-C-JNY-FILE-STATUS.
006600     SELECT REPORT-OUT   ASSIGN TO RPTOUT
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS WK-C-RPT-FILE-STATUS.
006900*
007000 ***************
007100 DATA DIVISION.
007200 ***************
007300 FILE SECTION.
007400 **************
007500 FD  CARS-IN
007600     LABEL RECORDS ARE OMITTED.
007700 01  CARS-IN-RECORD.
007800     COPY CPLCARI.
007900*
008000 FD  JOURNEYS-IN
008100     LABEL RECORDS ARE OMITTED.
008200 01  JOURNEYS-IN-RECORD.
008300     COPY CPLJNYI.
008400*
008500 FD  REPORT-OUT
008600     LABEL RECORDS ARE OMITTED.
008700 01  RPT-LINE                    PIC X(80).
008800*
008900 *************************
009000 WORKING-STORAGE SECTION.
009100 *************************
009200 01  FILLER                  PIC X(24)  VALUE
009300     "** PROGRAM CPLDRV   **".
009400*
009450* ---------- STANDALONE COUNTERS (NOT PART OF ANY GROUP) --------*
009460 77  WK-N-SUM-IDX            PIC 9(04) COMP VALUE ZERO.
009470*                            CAR-TABLE ROW POINTER, END-OF-RUN
009480*                            OCCUPANCY SUMMARY LOOP (A500 SERIES)
009490 77  WK-N-LINES-WRITTEN      PIC 9(04) COMP VALUE ZERO.
009495*                            COUNT OF REPORT-OUT LINES WRITTEN
009496*                            THIS RUN, ALL FORMATS COMBINED
009500* ------------------ PROGRAM WORKING STORAGE -------------------*
009600 01  WK-C-COMMON.
009700     COPY CPLCOM.
009800 01  WK-C-COMMON-ALT REDEFINES WK-C-COMMON.
009900     05  WK-A-COMMON-DUMP        PIC X(32).
010000*
010100 01  WK-C-FILE-STATUS-GROUP.
010200     05  WK-C-JNY-FILE-STATUS    PIC X(02).
010300         88  WK-C-JNY-SUCCESSFUL         VALUE "00".
010400         88  WK-C-JNY-END-OF-FILE        VALUE "10".
010500     05  WK-C-RPT-FILE-STATUS    PIC X(02).
010600         88  WK-C-RPT-SUCCESSFUL         VALUE "00".
010650     05  FILLER                  PIC X(01) VALUE SPACES.
010700 01  WK-C-FILE-STATUS-GROUP-ALT REDEFINES WK-C-FILE-STATUS-GROUP.
010800     05  WK-A-FILE-STATUS-DUMP   PIC X(05).
010900*
011000 01  WK-C-SRVC-AREA.
011100     COPY SRVC.
011200 01  WK-C-VCAR-AREA.
011300     COPY VCAR.
011400 01  WK-C-VJNY-AREA.
011500     COPY VJNY.
011600*
011700 01  WK-C-RESET-SWITCHES.
011800     05  WK-C-RESET-SW           PIC X(01).
011900         88  WK-C-RESET-OK               VALUE "Y".
012000         88  WK-C-RESET-FAILED           VALUE "N".
012050     05  FILLER                  PIC X(01) VALUE SPACES.
012100*
012200 01  WK-N-WORK-AREA.
012300     05  WK-N-CARIN-COUNT        PIC 9(04) COMP VALUE ZERO.
012400     05  WK-N-TRAN-COUNT         PIC 9(04) COMP VALUE ZERO.
012450     05  FILLER                  PIC X(01) VALUE SPACES.
012600 01  WK-N-WORK-AREA-ALT REDEFINES WK-N-WORK-AREA.
012700     05  WK-A-CARIN-COUNT-DUMP   PIC X(02).
012800     05  WK-A-TRAN-COUNT-DUMP    PIC X(02).
013000*
013100* ------------- REPORT LINE WORK AREAS - ONE PER FORMAT ---------*
013200 01  WK-C-DETAIL-LINE.
013300     05  WK-C-DTL-TRAN-ID        PIC 9(06).
013400     05  FILLER                  PIC X(02) VALUE SPACES.
013500     05  WK-C-DTL-JNY-ID         PIC 9(09).
013600     05  FILLER                  PIC X(02) VALUE SPACES.
013700     05  WK-C-DTL-ACTION         PIC X(07).
013800     05  FILLER                  PIC X(02) VALUE SPACES.
013900     05  WK-C-DTL-RESULT         PIC X(30).
014000     05  FILLER                  PIC X(22) VALUE SPACES.
014100 01  WK-C-DETAIL-LINE-ALT REDEFINES WK-C-DETAIL-LINE.
014200     05  WK-A-DETAIL-IMAGE       PIC X(80).
014300*
014400 01  WK-C-SUMMARY-LINE.
014500     05  WK-C-SUM-LABEL          PIC X(11) VALUE "CAR-SUMMARY".
014600     05  FILLER                  PIC X(01) VALUE SPACES.
014700     05  WK-C-SUM-CAR-ID         PIC 9(09).
014800     05  FILLER                  PIC X(02) VALUE SPACES.
014900     05  WK-C-SUM-MAX-SEATS      PIC 9(01).
015000     05  FILLER                  PIC X(02) VALUE SPACES.
015100     05  WK-C-SUM-AVAIL          PIC 9(01).
015200     05  FILLER                  PIC X(53) VALUE SPACES.
015300*
015400 01  WK-C-TOTAL-LINE.
015500     05  WK-C-TOT-LABEL          PIC X(20) VALUE
015600         "TOTALS PEND/ACTIVE  ".
015700     05  WK-C-TOT-PEND-CNT       PIC 9(04).
015800     05  FILLER                  PIC X(02) VALUE SPACES.
015900     05  WK-C-TOT-ACTIVE-CNT     PIC 9(04).
016000     05  FILLER                  PIC X(50) VALUE SPACES.
016100*
016200 EJECT
016300 LINKAGE SECTION.
016400 *****************
016500*    NONE - CPLDRV IS THE TOP OF THE OVERNIGHT BATCH CHAIN.
016600 EJECT
016700 ****************************
016800 PROCEDURE DIVISION.
016900 ****************************
017000 MAIN-MODULE.
017100     PERFORM A100-OPEN-FILES
017200        THRU A199-OPEN-FILES-EX.
017300     PERFORM A200-LOAD-CAR-MASTER
017400        THRU A299-LOAD-CAR-MASTER-EX.
017500     IF      WK-C-RESET-OK
017600             PERFORM A300-PROCESS-TRANSACTIONS
017700                THRU A399-PROCESS-TRANSACTIONS-EX
017800             PERFORM A500-WRITE-SUMMARY
017900                THRU A599-WRITE-SUMMARY-EX
018000     END-IF.
018100     PERFORM Z000-END-PROGRAM-ROUTINE
018200        THRU Z999-END-PROGRAM-ROUTINE-EX.
018300     STOP RUN.
018400*
018500*----------------------------------------------------------------*
018600 A100-OPEN-FILES.
018700*----------------------------------------------------------------*
018800     OPEN INPUT  CARS-IN.
018900     IF      NOT WK-C-SUCCESSFUL
019000             DISPLAY "CPLDRV - OPEN FILE ERROR - CARS-IN"
019100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200             GO TO Y900-ABNORMAL-TERMINATION.
019300     OPEN INPUT  JOURNEYS-IN.
019400     IF      NOT WK-C-JNY-SUCCESSFUL
019500             DISPLAY "CPLDRV - OPEN FILE ERROR - JOURNEYS-IN"
019600             DISPLAY "FILE STATUS IS " WK-C-JNY-FILE-STATUS
019700             GO TO Y900-ABNORMAL-TERMINATION.
019800     OPEN OUTPUT REPORT-OUT.
019900     IF      NOT WK-C-RPT-SUCCESSFUL
020000             DISPLAY "CPLDRV - OPEN FILE ERROR - REPORT-OUT"
020100             DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
020200             GO TO Y900-ABNORMAL-TERMINATION.
020300*----------------------------------------------------------------*
020400 A199-OPEN-FILES-EX.
020500*----------------------------------------------------------------*
020600     EXIT.
020700*
020800*----------------------------------------------------------------*
020900 A200-LOAD-CAR-MASTER.
021000*----------------------------------------------------------------*
021100     PERFORM A210-READ-CARS-IN
021200        THRU A219-READ-CARS-IN-EX
021300        UNTIL WK-C-END-OF-FILE.
021400     MOVE    WK-N-CARIN-COUNT    TO   WK-C-SRVC-IN-CAR-COUNT.
021500     SET     WK-C-SRVC-FN-RESET  TO   TRUE.
021600     CALL "CPLSRVC"              USING WK-C-SRVC-AREA.
021700     IF      WK-C-SRVC-OUT-ERROR-CD = SPACES
021800             SET  WK-C-RESET-OK  TO TRUE
021900     ELSE
022000             SET  WK-C-RESET-FAILED TO TRUE
022100             PERFORM A250-WRITE-RESET-REJECT
022200                THRU A259-WRITE-RESET-REJECT-EX
022300     END-IF.
022400*----------------------------------------------------------------*
022500 A299-LOAD-CAR-MASTER-EX.
022600*----------------------------------------------------------------*
022700     EXIT.
022800*
022900*----------------------------------------------------------------*
023000 A210-READ-CARS-IN.
023100*----------------------------------------------------------------*
023200     READ CARS-IN
023300         AT END
023400             SET  WK-C-END-OF-FILE TO TRUE
023500             GO TO A219-READ-CARS-IN-EX.
023600     ADD     1                   TO   WK-N-CARIN-COUNT.
023700     MOVE    CI-CAR-ID           TO
023800             WK-C-SRVC-IN-CAR-ID (WK-N-CARIN-COUNT).
023900     MOVE    CI-CAR-MAX-SEATS    TO
024000             WK-C-SRVC-IN-CAR-SEATS (WK-N-CARIN-COUNT).
024100*----------------------------------------------------------------*
024200 A219-READ-CARS-IN-EX.
024300*----------------------------------------------------------------*
024400     EXIT.
024500*
024600*----------------------------------------------------------------*
024700 A250-WRITE-RESET-REJECT.
024800*----------------------------------------------------------------*
024900     MOVE    ZERO                TO   WK-C-DTL-TRAN-ID.
025000     MOVE    ZERO                TO   WK-C-DTL-JNY-ID.
025100     MOVE    "RESET  "           TO   WK-C-DTL-ACTION.
025200     MOVE    SPACES              TO   WK-C-DTL-RESULT.
025300     STRING  "REJECTED " WK-C-SRVC-OUT-ERROR-CD
025400             DELIMITED BY SIZE   INTO WK-C-DTL-RESULT.
025500     WRITE   RPT-LINE            FROM WK-C-DETAIL-LINE.
025550     ADD     1                   TO   WK-N-LINES-WRITTEN.
025600*----------------------------------------------------------------*
025700 A259-WRITE-RESET-REJECT-EX.
025800*----------------------------------------------------------------*
025900     EXIT.
026000*
026100*----------------------------------------------------------------*
026200 A300-PROCESS-TRANSACTIONS.
026300*----------------------------------------------------------------*
026400     PERFORM A310-READ-JOURNEYS-IN
026500        THRU A319-READ-JOURNEYS-IN-EX
026600        UNTIL WK-C-JNY-END-OF-FILE.
026700*----------------------------------------------------------------*
026800 A399-PROCESS-TRANSACTIONS-EX.
026900*----------------------------------------------------------------*
027000     EXIT.
027100*
027200*----------------------------------------------------------------*
027300 A310-READ-JOURNEYS-IN.
027400*----------------------------------------------------------------*
027500     READ JOURNEYS-IN
027600         AT END
027700             SET  WK-C-JNY-END-OF-FILE TO TRUE
027800             GO TO A319-READ-JOURNEYS-IN-EX.
027900     ADD     1                   TO   WK-N-TRAN-COUNT.
028000     PERFORM A320-APPLY-ONE-TRANSACTION
028100        THRU A329-APPLY-ONE-TRANSACTION-EX.
028200     PERFORM A400-WRITE-DETAIL-LINE
028300        THRU A499-WRITE-DETAIL-LINE-EX.
028400*----------------------------------------------------------------*
028500 A319-READ-JOURNEYS-IN-EX.
028600*----------------------------------------------------------------*
028700     EXIT.
028800*
028900*----------------------------------------------------------------*
029000 A320-APPLY-ONE-TRANSACTION.
029100*----------------------------------------------------------------*
029200     EVALUATE TRUE
029300         WHEN    JI-ACTION-NEW
029400                 PERFORM A330-DO-NEW-JOURNEY
029500                    THRU A339-DO-NEW-JOURNEY-EX
029600         WHEN    JI-ACTION-DROPOFF
029700                 PERFORM A340-DO-DROPOFF
029800                    THRU A349-DO-DROPOFF-EX
029900         WHEN    JI-ACTION-LOCATE
030000                 PERFORM A350-DO-LOCATE
030100                    THRU A359-DO-LOCATE-EX
030200     END-EVALUATE.
030300*----------------------------------------------------------------*
030400 A329-APPLY-ONE-TRANSACTION-EX.
030500*----------------------------------------------------------------*
030600     EXIT.
030700*
030800*----------------------------------------------------------------*
030900 A330-DO-NEW-JOURNEY.
031000*----------------------------------------------------------------*
031100     MOVE    JI-JOURNEY-ID       TO   WK-C-SRVC-IN-JNY-ID.
031200     MOVE    JI-PASSENGERS       TO   WK-C-SRVC-IN-PASSENGERS.
031300     SET     WK-C-SRVC-FN-NEWJNY TO   TRUE.
031400     CALL "CPLSRVC"              USING WK-C-SRVC-AREA.
031500*----------------------------------------------------------------*
031600 A339-DO-NEW-JOURNEY-EX.
031700*----------------------------------------------------------------*
031800     EXIT.
031900*
032000*----------------------------------------------------------------*
032100 A340-DO-DROPOFF.
032200*----------------------------------------------------------------*
032300     MOVE    JI-JOURNEY-ID       TO   WK-C-SRVC-IN-JNY-ID.
032400     SET     WK-C-SRVC-FN-DROPOFF TO  TRUE.
032500     CALL "CPLSRVC"              USING WK-C-SRVC-AREA.
032600*----------------------------------------------------------------*
032700 A349-DO-DROPOFF-EX.
032800*----------------------------------------------------------------*
032900     EXIT.
033000*
033100*----------------------------------------------------------------*
033200 A350-DO-LOCATE.
033300*----------------------------------------------------------------*
033400     MOVE    JI-JOURNEY-ID       TO   WK-C-SRVC-IN-JNY-ID.
033500     SET     WK-C-SRVC-FN-LOCATE TO   TRUE.
033600     CALL "CPLSRVC"              USING WK-C-SRVC-AREA.
033700*----------------------------------------------------------------*
033800 A359-DO-LOCATE-EX.
033900*----------------------------------------------------------------*
034000     EXIT.
034100*
034200*----------------------------------------------------------------*
034300 A400-WRITE-DETAIL-LINE.
034400*----------------------------------------------------------------*
034500     MOVE    JI-TRAN-ID          TO   WK-C-DTL-TRAN-ID.
034600     MOVE    JI-JOURNEY-ID       TO   WK-C-DTL-JNY-ID.
034700     MOVE    JI-TRAN-ACTION      TO   WK-C-DTL-ACTION.
034800     MOVE    SPACES              TO   WK-C-DTL-RESULT.
034900     IF      WK-C-SRVC-OUT-ERROR-CD NOT = SPACES
035000             STRING "REJECTED " WK-C-SRVC-OUT-ERROR-CD
035100                 DELIMITED BY SIZE INTO WK-C-DTL-RESULT
035200     ELSE
035300             EVALUATE TRUE
035400                 WHEN JI-ACTION-NEW
035500                     PERFORM A410-BUILD-NEW-RESULT
035600                        THRU A419-BUILD-NEW-RESULT-EX
035700                 WHEN JI-ACTION-DROPOFF
035800                     PERFORM A420-BUILD-DROPOFF-RESULT
035900                        THRU A429-BUILD-DROPOFF-RESULT-EX
036000                 WHEN JI-ACTION-LOCATE
036100                     PERFORM A430-BUILD-LOCATE-RESULT
036200                        THRU A439-BUILD-LOCATE-RESULT-EX
036300             END-EVALUATE
036400     END-IF.
036500     WRITE   RPT-LINE            FROM WK-C-DETAIL-LINE.
036550     ADD     1                   TO   WK-N-LINES-WRITTEN.
036600*----------------------------------------------------------------*
036700 A499-WRITE-DETAIL-LINE-EX.
036800*----------------------------------------------------------------*
036900     EXIT.
037000*
037100*----------------------------------------------------------------*
037200 A410-BUILD-NEW-RESULT.
037300*----------------------------------------------------------------*
037400     IF      WK-C-SRVC-OUT-PENDING
037500             MOVE "PENDING"      TO   WK-C-DTL-RESULT
037600     ELSE
037700             STRING "ASSIGNED-CAR " WK-C-SRVC-OUT-ASSIGNED-CAR
037800                 DELIMITED BY SIZE INTO WK-C-DTL-RESULT
037900     END-IF.
038000*----------------------------------------------------------------*
038100 A419-BUILD-NEW-RESULT-EX.
038200*----------------------------------------------------------------*
038300     EXIT.
038400*
038500*----------------------------------------------------------------*
038600 A420-BUILD-DROPOFF-RESULT.
038700*----------------------------------------------------------------*
038800     IF      WK-C-SRVC-OUT-HAD-CAR
038900             STRING "DROPPED-CAR " WK-C-SRVC-OUT-DROPPED-CAR
039000                 DELIMITED BY SIZE INTO WK-C-DTL-RESULT
039100     ELSE
039200             MOVE "DROPPED"      TO   WK-C-DTL-RESULT
039300     END-IF.
039400*----------------------------------------------------------------*
039500 A429-BUILD-DROPOFF-RESULT-EX.
039600*----------------------------------------------------------------*
039700     EXIT.
039800*
039900*----------------------------------------------------------------*
040000 A430-BUILD-LOCATE-RESULT.
040100*----------------------------------------------------------------*
040200     IF      WK-C-SRVC-OUT-LOCATED
040300             STRING "LOCATED-CAR " WK-C-SRVC-OUT-LOCATE-CAR
040400                 DELIMITED BY SIZE INTO WK-C-DTL-RESULT
040500     ELSE
040600             MOVE "NO-CAR"       TO   WK-C-DTL-RESULT
040700     END-IF.
040800*----------------------------------------------------------------*
040900 A439-BUILD-LOCATE-RESULT-EX.
041000*----------------------------------------------------------------*
041100     EXIT.
041200*
041300*----------------------------------------------------------------*
041400 A500-WRITE-SUMMARY.
041500*----------------------------------------------------------------*
041600     MOVE    1                   TO   WK-N-SUM-IDX.
041700     PERFORM A510-WRITE-ONE-CAR-SUMMARY
041800        THRU A519-WRITE-ONE-CAR-SUMMARY-EX
041900        UNTIL WK-N-SUM-IDX > WK-N-CARIN-COUNT.
042000     SET     WK-C-VJNY-FN-COUNTS TO   TRUE.
042100     CALL "CPLVJNY"              USING WK-C-VJNY-AREA.
042200     MOVE    WK-C-VJNY-OUT-PEND-CNT TO WK-C-TOT-PEND-CNT.
042300     MOVE    WK-C-VJNY-OUT-ACTIVE-CNT TO WK-C-TOT-ACTIVE-CNT.
042400     WRITE   RPT-LINE            FROM WK-C-TOTAL-LINE.
042450     ADD     1                   TO   WK-N-LINES-WRITTEN.
042500*----------------------------------------------------------------*
042600 A599-WRITE-SUMMARY-EX.
042700*----------------------------------------------------------------*
042800     EXIT.
042900*
043000*----------------------------------------------------------------*
043100 A510-WRITE-ONE-CAR-SUMMARY.
043200*----------------------------------------------------------------*
043300     MOVE    WK-N-SUM-IDX        TO   WK-C-VCAR-IN-INDEX.
043400     SET     WK-C-VCAR-FN-DUMPALL TO  TRUE.
043500     CALL "CPLVCAR"              USING WK-C-VCAR-AREA.
043600     MOVE    WK-C-VCAR-OUT-CAR-ID TO  WK-C-SUM-CAR-ID.
043700     MOVE    WK-C-VCAR-OUT-MAX-SEATS TO WK-C-SUM-MAX-SEATS.
043800     MOVE    WK-C-VCAR-OUT-AVAIL TO   WK-C-SUM-AVAIL.
043900     WRITE   RPT-LINE            FROM WK-C-SUMMARY-LINE.
043950     ADD     1                   TO   WK-N-LINES-WRITTEN.
044000     ADD     1                   TO   WK-N-SUM-IDX.
044100*----------------------------------------------------------------*
044200 A519-WRITE-ONE-CAR-SUMMARY-EX.
044300*----------------------------------------------------------------*
044400     EXIT.
044500*
044600*----------------------------------------------------------------*
044700*                   PROGRAM SUBROUTINE                          *
044800*----------------------------------------------------------------*
044900 Y900-ABNORMAL-TERMINATION.
045000     PERFORM Z000-END-PROGRAM-ROUTINE
045100        THRU Z999-END-PROGRAM-ROUTINE-EX.
045200     STOP RUN.
045300*
045400 Z000-END-PROGRAM-ROUTINE.
045450     DISPLAY "CPLDRV - REPORT-OUT LINES WRITTEN - "
045460             WK-N-LINES-WRITTEN.
045500     CLOSE   CARS-IN.
045600     CLOSE   JOURNEYS-IN.
045700     CLOSE   REPORT-OUT.
045800*
045900 Z999-END-PROGRAM-ROUTINE-EX.
046000     EXIT.
046100*
046200******************************************************************
046300************** END OF PROGRAM SOURCE -  CPLDRV *****************
046400******************************************************************
