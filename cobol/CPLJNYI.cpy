000100*
000200*****************************************************************
000300* CPLJNYI - JOURNEYS-IN TRANSACTION RECORD
000400*           ONE TRANSACTION PER LINE - NEW/DROPOFF/LOCATE
000500*           APPLIED IN FILE ORDER BY CPLDRV PARA
000600*           A300-PROCESS-TRANSACTIONS
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CPL0001  09/08/26  KLT  - INITIAL VERSION FOR CARPOOL BATCH
001100*                           RE-PLATFORM, REQ CPL-100
001150* CPL0002  09/08/26  KLT  - HEADER COMMENT NAMED A PARAGRAPH THAT
001160*                           NEVER EXISTED - CORRECTED TO
001170*                           A300-PROCESS-TRANSACTIONS, PROB CPL-060
001200*****************************************************************
001300*
001400    05  JI-TRAN-ID                  PIC 9(06).
001500*                                TRANSACTION SEQUENCE NUMBER
001600    05  JI-TRAN-ACTION              PIC X(07).
001700*                                NEW / DROPOFF / LOCATE
001800        88  JI-ACTION-NEW                    VALUE "NEW    ".
001900        88  JI-ACTION-DROPOFF                VALUE "DROPOFF".
002000        88  JI-ACTION-LOCATE                 VALUE "LOCATE ".
002100    05  JI-JOURNEY-ID                PIC 9(09).
002200*                                JOURNEY ID - ALL THREE ACTIONS
002300    05  JI-PASSENGERS                PIC 9(01).
002400*                                GROUP SIZE - NEW ACTION ONLY
002500    05  FILLER                       PIC X(07).
