000100*
000200*****************************************************************
000300* CPLJNY  - JOURNEY MASTER RECORD LAYOUT, ONE ENTRY PER JOURNEY,
000400*           ACTIVE OR PENDING, HELD IN THE CPLVJNY TABLES
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CPL0001  09/08/26  KLT  - INITIAL VERSION FOR CARPOOL BATCH
000900*                           RE-PLATFORM, REQ CPL-100
001000*****************************************************************
001100*
001200    10  CPL-JNY-ID                  PIC 9(09).
001300*                                UNIQUE JOURNEY IDENTIFIER, > 0
001400    10  CPL-JNY-PASSENGERS          PIC 9(01).
001500*                                GROUP SIZE, VALID RANGE 1-6
001600    10  CPL-JNY-ASSIGNED-FLAG       PIC X(01).
001700*                                Y = ASSIGNED TO CAR, N = PENDING
001800        88  CPL-JNY-ASSIGNED                 VALUE "Y".
001900        88  CPL-JNY-PENDING                  VALUE "N".
002000    10  CPL-JNY-CAR-ID              PIC 9(09).
002100*                                ASSIGNED CAR ID, 0 IF UNASSIGNED
002200    10  FILLER                      PIC X(09).
