000100*
000200*****************************************************************
000300* VCAR    - LINKAGE AREA FOR CALL "CPLVCAR"
000400*           CAR MASTER TABLE REPOSITORY SERVICE INTERFACE
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CPL0001  09/08/26  KLT  - INITIAL VERSION FOR CARPOOL BATCH
000900*                           RE-PLATFORM, REQ CPL-100
001000*****************************************************************
001100 01  WK-C-VCAR-RECORD.
001200*
001300    05  WK-C-VCAR-FUNCTION          PIC X(08).
001400*                                LOAD / BESTFIT / ASSIGN /
001500*                                RELSEAT / DUMPALL
001600        88  WK-C-VCAR-FN-LOAD                VALUE "LOAD    ".
001700        88  WK-C-VCAR-FN-BESTFIT             VALUE "BESTFIT ".
001800        88  WK-C-VCAR-FN-ASSIGN              VALUE "ASSIGN  ".
001900        88  WK-C-VCAR-FN-RELSEAT             VALUE "RELSEAT ".
002000        88  WK-C-VCAR-FN-DUMPALL             VALUE "DUMPALL ".
002100*
002200    05  WK-C-VCAR-INPUT.
002300        10  WK-C-VCAR-IN-CAR-ID     PIC 9(09).
002400        10  WK-C-VCAR-IN-QTY        PIC 9(01).
002500*                                PASSENGERS (BESTFIT/ASSIGN) OR
002600*                                SEATS FREED (RELSEAT)
002700        10  WK-C-VCAR-IN-INDEX      PIC 9(04) COMP.
002800*                                1-BASED CURSOR FOR DUMPALL
002900        10  WK-C-VCAR-IN-COUNT      PIC 9(04) COMP.
003000*                                NUMBER OF ROWS IN LOAD TABLE
003100        10  WK-C-VCAR-IN-TABLE OCCURS 500 TIMES
003200                INDEXED BY WK-C-VCAR-IN-IDX.
003300            15  WK-C-VCAR-IN-TAB-ID     PIC 9(09).
003400            15  WK-C-VCAR-IN-TAB-SEATS  PIC 9(01).
003500*
003600    05  WK-C-VCAR-OUTPUT.
003700        10  WK-C-VCAR-OUT-FOUND-SW  PIC X(01).
003800            88  WK-C-VCAR-FOUND              VALUE "Y".
003900            88  WK-C-VCAR-NOT-FOUND          VALUE "N".
004000        10  WK-C-VCAR-OUT-CAR-ID    PIC 9(09).
004100        10  WK-C-VCAR-OUT-MAX-SEATS PIC 9(01).
004200        10  WK-C-VCAR-OUT-AVAIL     PIC 9(01).
004300        10  WK-C-VCAR-OUT-ERROR-CD  PIC X(09).
004400*
004500    05  FILLER                      PIC X(10).
